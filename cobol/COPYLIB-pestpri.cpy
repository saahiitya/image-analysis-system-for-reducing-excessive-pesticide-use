000100*---------------------------------------------------------------*
000200* COPYLIB:  PESTPRI
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* PESTICIDE PRICE TABLE AND REGIONAL COST-MULTIPLIER TABLE --
000600* COMPILED-IN LOOKUPS SHARED BY PESTCST, PESTSEA AND PESTCMP.
000700* BOTH TABLES ARE BUILT AS FLAT INITIALIZATION AREAS AND
000800* RE-MAPPED WITH REDEFINES, THE SAME WAY CAT-INIT-TABLE IS
000900* BUILT IN COPYLIB PESTCAT.
001000*
001100* MAINTENENCE LOG
001200* DATE      AUTHOR          MAINTENANCE REQUIREMENT
001300* --------- --------------  -------------------------------
001400* 04/09/91  D QUINTERO      CREATED FOR ADVISORY RUN PMS-101       PMS-101
001500* 02/17/94  E ACKERMAN      ADDED REGION-INIT-TABLE PER PMS-129    PMS-129
001600* 01/14/99  R DASGUPTA      Y2K REVIEW - NO DATE FIELDS HERE           Y2K
001700*---------------------------------------------------------------*
001800 01  PRICE-INIT-TABLE.
001900     05  FILLER PIC X(56) VALUE
002000         'COPPER HYDROXIDE         004500002500500MEDIUM         
002100-        ' '.
002200     05  FILLER PIC X(56) VALUE
002300         'STREPTOMYCIN             012000000500800HIGH           
002400-        ' '.
002500     05  FILLER PIC X(56) VALUE
002600         'MANCOZEB                 005200002500400MEDIUM         
002700-        ' '.
002800     05  FILLER PIC X(56) VALUE
002900         'CHLOROTHALONIL           006800002000500MEDIUM-HIGH    
003000-        ' '.
003100     05  FILLER PIC X(56) VALUE
003200         'METALAXYL                009500001500600HIGH           
003300-        ' '.
003400     05  FILLER PIC X(56) VALUE
003500         'COPPER SULFATE           003800003000400MEDIUM-LOW     
003600-        ' '.
003700     05  FILLER PIC X(56) VALUE
003800         'CARBENDAZIM              008500001000600MEDIUM         
003900-        ' '.
004000     05  FILLER PIC X(56) VALUE
004100         'PROPICONAZOLE            015000000500800HIGH           
004200-        ' '.
004300     05  FILLER PIC X(56) VALUE
004400         'SULFUR                   002000003000300LOW-MEDIUM     
004500-        ' '.
004600     05  FILLER PIC X(56) VALUE
004700         'CYMOXANIL                012000000500700MEDIUM         
004800-        ' '.
004900     05  FILLER PIC X(56) VALUE
005000         'FOSETYL-AL               007800002500500MEDIUM         
005100-        ' '.
005200     05  FILLER PIC X(56) VALUE
005300         'TRIADIMEFON              020000000251000MEDIUM         
005400-        ' '.
005500     05  FILLER PIC X(56) VALUE
005600         'METALAXYL+MANCOZEB       008500002000500MEDIUM         
005700-        ' '.
005800     05  FILLER PIC X(56) VALUE
005900         'BLEACHING POWDER         001500010000100MEDIUM         
006000-        ' '.
006100*---------------------------------------------------------------*
006200 01  PRICE-TABLE REDEFINES PRICE-INIT-TABLE.
006300     05  PR-ENTRY OCCURS 14 TIMES
006400                  INDEXED BY PR-INDEX.
006500         10  PR-PESTICIDE        PIC X(25).
006600         10  PR-PRICE-PER-KG     PIC 9(05)V99.
006700         10  PR-DOSAGE-PER-HA    PIC 9(02)V99.
006800         10  PR-WATER-RATIO      PIC 9(04).
006900         10  PR-EFFECTIVENESS    PIC X(12).
007000         10  FILLER              PIC X(04).
007100 77  WS-PRICE-ENTRY-COUNT        PIC S9(03) VALUE 14
007200                                 USAGE IS COMP.
007300*---------------------------------------------------------------*
007400* REGIONAL COST-MULTIPLIER TABLE -- MATCHED AGAINST THE
007500* SUBMITTED LOCATION TEXT, FIRST KEYWORD FOUND WINS.  A
007600* LOCATION WITH NO KEYWORD MATCH, OR A BLANK LOCATION, USES
007700* THE CENTRAL/DEFAULT MULTIPLIER OF 1.00 SET BY THE CALLING
007800* PARAGRAPH RATHER THAN A ROW OF THIS TABLE.
007900*---------------------------------------------------------------*
008000 01  REGION-INIT-TABLE.
008100     05  FILLER PIC X(28) VALUE 'PUNJAB         NORTH  10006 '.
008200     05  FILLER PIC X(28) VALUE 'HARYANA        NORTH  10007 '.
008300     05  FILLER PIC X(28) VALUE 'DELHI          NORTH  10005 '.
008400     05  FILLER PIC X(28) VALUE 'RAJASTHAN      NORTH  10009 '.
008500     05  FILLER PIC X(28) VALUE 'UTTARAKHAND    NORTH  10011 '.
008600     05  FILLER PIC X(28) VALUE 'UP             NORTH  10002 '.
008700     05  FILLER PIC X(28) VALUE 'KARNATAKA      SOUTH  11009 '.
008800     05  FILLER PIC X(28) VALUE 'TAMIL NADU     SOUTH  11010 '.
008900     05  FILLER PIC X(28) VALUE 'KERALA         SOUTH  11006 '.
009000     05  FILLER PIC X(28) VALUE 'ANDHRA         SOUTH  11006 '.
009100     05  FILLER PIC X(28) VALUE 'TELANGANA      SOUTH  11009 '.
009200     05  FILLER PIC X(28) VALUE 'WEST BENGAL    EAST   09511 '.
009300     05  FILLER PIC X(28) VALUE 'ODISHA         EAST   09506 '.
009400     05  FILLER PIC X(28) VALUE 'BIHAR          EAST   09505 '.
009500     05  FILLER PIC X(28) VALUE 'JHARKHAND      EAST   09509 '.
009600     05  FILLER PIC X(28) VALUE 'ASSAM          EAST   09505 '.
009700     05  FILLER PIC X(28) VALUE 'MAHARASHTRA    WEST   10511 '.
009800     05  FILLER PIC X(28) VALUE 'GUJARAT        WEST   10507 '.
009900     05  FILLER PIC X(28) VALUE 'GOA            WEST   10503 '.
010000*---------------------------------------------------------------*
010100*    REG-KEYWORD-LEN CARRIES THE SIGNIFICANT LENGTH OF THE
010200*    KEYWORD IN REG-KEYWORD SO THE SEARCHING PROGRAM CAN
010300*    REFERENCE-MODIFY PAST THE TRAILING SPACE PAD WHEN IT
010400*    SCANS THE SUBMITTED LOCATION TEXT FOR A MATCH.
010500*---------------------------------------------------------------*
010600 01  REGION-TABLE REDEFINES REGION-INIT-TABLE.
010700     05  REG-ENTRY OCCURS 19 TIMES
010800                   INDEXED BY REG-INDEX.
010900         10  REG-KEYWORD         PIC X(15).
011000         10  REG-NAME            PIC X(07).
011100         10  REG-MULT            PIC 9V99.
011200         10  REG-KEYWORD-LEN     PIC 9(02).
011300         10  FILLER              PIC X(01).
011400 77  WS-REGION-ENTRY-COUNT       PIC S9(03) VALUE 19
011500                                 USAGE IS COMP.
