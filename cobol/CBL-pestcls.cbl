000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    PESTCLS
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/02/91 DAVID QUINTERO  CREATED FOR ADVISORY RUN PMS-101 -      PMS-101
000900*                          RULE-BASED LEAF SCAN CLASSIFIER
001000* 09/14/92 EDWIN ACKERMAN  ADDED CAPSICUM DISEASE LIST PMS-112     PMS-112
001100* 06/02/93 EDWIN ACKERMAN  SEVERITY BAND SPLIT AT 0.80 PMS-118     PMS-118
001200* 01/14/99 R DASGUPTA      Y2K REVIEW - NO DATE FIELDS IN THIS         Y2K
001300*                          PROGRAM, NO CHANGE REQUIRED
001400* 08/02/01 DAVID QUINTERO  ADDED WS-CALL-COUNT FOR AUDIT PMS-166   PMS-166
001450* 03/19/02 R DASGUPTA      RESTORED PERFORM RANGE            PMS-171
001460*                          THIS SHOP ALWAYS USED, PMS-171
001500*
001600*===============================================================*
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.  PESTCLS.
001900 AUTHOR. DAVID QUINTERO.
002000 INSTALLATION. COBOL DEVELOPMENT CENTER.
002100 DATE-WRITTEN. 04/02/91.
002200 DATE-COMPILED. 04/02/91.
002300 SECURITY. NON-CONFIDENTIAL.
002400*===============================================================*
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-3081.
002800 OBJECT-COMPUTER. IBM-3081.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS HOUSE-ALPHA IS 'A' THRU 'Z'
003200     UPSI-0 ON STATUS IS PESTCLS-DEBUG-SW.
003300*---------------------------------------------------------------*
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600*---------------------------------------------------------------*
003700* CROP DISEASE LIST TABLE - THE ORDERED LIST OF DISEASES THE
003800* CLASSIFIER MAY RETURN FOR EACH CROP.  FIRST-IN-LIST AND
003900* LAST-IN-LIST ARE BOTH SIGNIFICANT TO THE RULE BELOW.
004000*---------------------------------------------------------------*
004100 01  CROP-DISEASE-INIT-TABLE.
004200     05  FILLER PIC X(140) VALUE
004300         'TOMATO    5EARLY BLIGHT             LATE BLIGHT        
004400-        '      BACTERIAL SPOT           SEPTORIA LEAF SPOT      
004500-        ' LEAF MOLD                    '.
004600     05  FILLER PIC X(140) VALUE
004700         'BRINJAL   4PHOMOPSIS BLIGHT         BACTERIAL WILT     
004800-        '      LITTLE LEAF              SHOOT AND FRUIT BORER   
004900-        '                              '.
005000     05  FILLER PIC X(140) VALUE
005100         'CAPSICUM  4ANTHRACNOSE              PHYTOPHTHORA BLIGHT
005200-        '      POWDERY MILDEW           BACTERIAL LEAF SPOT     
005300-        '                              '.
005400 01  CROP-DISEASE-TABLE REDEFINES CROP-DISEASE-INIT-TABLE.
005500     05  CDT-ENTRY OCCURS 3 TIMES
005600                   INDEXED BY CDT-INDEX.
005700         10  CDT-CROP            PIC X(10).
005800         10  CDT-DISEASE-COUNT   PIC 9(01).
005900         10  CDT-DISEASE-NAME    PIC X(25) OCCURS 5 TIMES.
006000         10  FILLER              PIC X(04).
006100 77  WS-CROP-TABLE-ENTRIES        PIC S9(03) VALUE 3
006200                                  USAGE IS COMP.
006300*---------------------------------------------------------------*
006400* WORKING FEATURE AREA AND ITS EDITED ALTERNATE VIEW, USED
006500* ONLY WHEN PESTCLS-DEBUG-SW IS TURNED ON AT THE JCL LEVEL.
006600*---------------------------------------------------------------*
006700 01  WS-FEATURE-WORK-AREA.
006800     05  WS-TEXTURE-SCORE          PIC 9V9999.
006900     05  WS-DISEASE-PROBABILITY    PIC 9V9999.
007000     05  FILLER                    PIC X(01).
007100 01  WS-FEATURE-DISPLAY REDEFINES WS-FEATURE-WORK-AREA.
007200     05  WSD-TEXTURE-SCORE         PIC ZV9999.
007300     05  WSD-DISEASE-PROBABILITY   PIC ZV9999.
007400*---------------------------------------------------------------*
007500* CONFIDENCE WORK AREA AND ITS INTEGER/FRACTION REDEFINE, USED
007600* BY 2140-BUILD-DEBUG-LINE.
007700*---------------------------------------------------------------*
007800 01  WS-CONFIDENCE-WORK-AREA      PIC 9V99.
007900 01  WS-CONFIDENCE-PARTS REDEFINES WS-CONFIDENCE-WORK-AREA.
008000     05  WSC-WHOLE-PART           PIC 9.
008100     05  WSC-FRACTION-PART        PIC 99.
008200*---------------------------------------------------------------*
008300 01  WS-MISC-SWITCHES.
008400     05  PESTCLS-DEBUG-SW          PIC X(01) VALUE 'N'.
008500         88  PESTCLS-DEBUG-ON          VALUE 'Y'.
008600     05  WS-CROP-FOUND-SW          PIC X(01) VALUE 'N'.
008700         88  WS-CROP-FOUND             VALUE 'Y'.
008800     05  FILLER                    PIC X(01).
008900 77  WS-CALL-COUNT                PIC S9(05) VALUE ZERO
009000                                  USAGE IS COMP.
009100 01  WS-DEBUG-LINE.
009200     05  FILLER PIC X(13) VALUE 'PESTCLS PROB='.
009300     05  WSD-DEBUG-PROB            PIC Z.9999.
009400     05  FILLER PIC X(01) VALUE SPACE.
009500*---------------------------------------------------------------*
009600 LINKAGE SECTION.
009700 COPY PESTLNK.
009800*===============================================================*
009900 PROCEDURE DIVISION USING DISEASE-CLASSIFY-LINKAGE.
010000*---------------------------------------------------------------*
010100 0000-MAIN-ROUTINE.
010200*---------------------------------------------------------------*
010300     ADD 1 TO WS-CALL-COUNT.
010400     PERFORM 1000-INITIALIZE-WORK-FIELDS
010450         THRU 2000-CLASSIFY-DISEASE-EXIT.
010600     GOBACK.
010700*---------------------------------------------------------------*
010800 1000-INITIALIZE-WORK-FIELDS.
010900*---------------------------------------------------------------*
011000     MOVE ZERO TO WS-TEXTURE-SCORE WS-DISEASE-PROBABILITY.
011100     MOVE 'N'  TO WS-CROP-FOUND-SW.
011200*---------------------------------------------------------------*
011300 2000-CLASSIFY-DISEASE.
011400*---------------------------------------------------------------*
011500*    TEXTURE-SCORE = MIN(TEXTURE-VARIANCE / 1000, 1.0)
011600*---------------------------------------------------------------*
011700     COMPUTE WS-TEXTURE-SCORE ROUNDED =
011800         DC-TEXTURE-VARIANCE / 1000.
011900     IF WS-TEXTURE-SCORE > 1.0
012000         MOVE 1.0 TO WS-TEXTURE-SCORE
012100     END-IF.
012200     COMPUTE WS-DISEASE-PROBABILITY ROUNDED =
012300         (WS-TEXTURE-SCORE + DC-EDGE-DENSITY) / 2.
012400     PERFORM 2100-LOOKUP-CROP-DISEASE-LIST.
012500     IF NOT WS-CROP-FOUND
012600         MOVE 'UNKNOWN'   TO DC-DISEASE
012700         MOVE ZERO        TO DC-CONFIDENCE
012800         MOVE 'UNKNOWN'   TO DC-SEVERITY
012900     ELSE
013000         IF WS-DISEASE-PROBABILITY > 0.6
013100             PERFORM 2200-HIGH-PROBABILITY-CASE
013200         ELSE
013300             IF WS-DISEASE-PROBABILITY > 0.3
013400                 PERFORM 2300-MODERATE-PROBABILITY-CASE
013500             ELSE
013600                 PERFORM 2400-HEALTHY-CASE
013700             END-IF
013800         END-IF
013900     END-IF.
014000     IF PESTCLS-DEBUG-ON
014100         PERFORM 2140-BUILD-DEBUG-LINE
014200     END-IF.
014210*---------------------------------------------------------------*
014220 2000-CLASSIFY-DISEASE-EXIT.
014230*---------------------------------------------------------------*
014240     EXIT.
014300*---------------------------------------------------------------*
014400 2100-LOOKUP-CROP-DISEASE-LIST.
014500*---------------------------------------------------------------*
014600     MOVE 'N' TO WS-CROP-FOUND-SW.
014700     SET CDT-INDEX TO 1.
014800     SEARCH CDT-ENTRY
014900         AT END
015000             MOVE 'N' TO WS-CROP-FOUND-SW
015100         WHEN CDT-CROP (CDT-INDEX) = DC-CROP-TYPE
015200             MOVE 'Y' TO WS-CROP-FOUND-SW
015300     END-SEARCH.
015400*---------------------------------------------------------------*
015500 2140-BUILD-DEBUG-LINE.
015600*---------------------------------------------------------------*
015700     MOVE WS-DISEASE-PROBABILITY TO WSD-DEBUG-PROB.
015800     DISPLAY WS-DEBUG-LINE.
015900*---------------------------------------------------------------*
016000 2200-HIGH-PROBABILITY-CASE.
016100*---------------------------------------------------------------*
016200*    P GREATER THAN 0.6 - USE THE FIRST DISEASE IN THE CROP
016300*    LIST.  CONFIDENCE = 0.75 + (P - 0.6) * 0.5.
016400*---------------------------------------------------------------*
016500     MOVE CDT-DISEASE-NAME (CDT-INDEX 1) TO DC-DISEASE.
016600     COMPUTE DC-CONFIDENCE ROUNDED =
016700         0.75 + (WS-DISEASE-PROBABILITY - 0.6) * 0.5.
016800     IF DC-CONFIDENCE > 0.8
016900         MOVE 'HIGH'     TO DC-SEVERITY
017000     ELSE
017100         MOVE 'MODERATE' TO DC-SEVERITY
017200     END-IF.
017300*---------------------------------------------------------------*
017400 2300-MODERATE-PROBABILITY-CASE.
017500*---------------------------------------------------------------*
017600*    0.3 LESS THAN P LESS THAN OR EQUAL TO 0.6 - USE THE LAST
017700*    DISEASE IN THE CROP LIST (THE FIRST IF ONLY ONE EXISTS).
017800*    CONFIDENCE = 0.5 + (P - 0.3) * 0.5.
017900*---------------------------------------------------------------*
018000     IF CDT-DISEASE-COUNT (CDT-INDEX) = 1
018100         MOVE CDT-DISEASE-NAME (CDT-INDEX 1) TO DC-DISEASE
018200     ELSE
018300         MOVE CDT-DISEASE-NAME
018400             (CDT-INDEX CDT-DISEASE-COUNT (CDT-INDEX))
018500             TO DC-DISEASE
018600     END-IF.
018700     COMPUTE DC-CONFIDENCE ROUNDED =
018800         0.5 + (WS-DISEASE-PROBABILITY - 0.3) * 0.5.
018900     MOVE 'MODERATE' TO DC-SEVERITY.
019000*---------------------------------------------------------------*
019100 2400-HEALTHY-CASE.
019200*---------------------------------------------------------------*
019300*    P LESS THAN OR EQUAL TO 0.3 - HEALTHY LEAF.  CONFIDENCE
019400*    = 1.0 - P.
019500*---------------------------------------------------------------*
019600     MOVE 'HEALTHY' TO DC-DISEASE.
019700     COMPUTE DC-CONFIDENCE ROUNDED = 1.0 - WS-DISEASE-PROBABILITY.
019800     MOVE 'LOW'      TO DC-SEVERITY.
