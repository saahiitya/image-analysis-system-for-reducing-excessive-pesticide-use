000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    PESTDOS
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 09/10/89 EDWIN ACKERMAN  CREATED FOR THE ORIGINAL COARSE-DOSAGE  PMS-101
000900*                          ADVISORY PRIOR TO THE PMS-101 CATALOG
001000*                          REWRITE -- KEPT ON AS A SEPARATE RUN
001100*                          FOR FIELD OFFICES STILL ON THE OLD
001200*                          SEVEN-DISEASE RATE TABLE
001300* 06/02/93 EDWIN ACKERMAN  ADDED WEATHER MULTIPLIER PMS-118        PMS-118
001400* 01/14/99 R DASGUPTA      Y2K REVIEW - NO DATE FIELDS IN THIS         Y2K
001500*                          PROGRAM, NO CHANGE REQUIRED
001600* 08/02/01 DAVID QUINTERO  ADDED WS-CALL-COUNT FOR AUDIT PMS-166   PMS-166
001700*
001800*===============================================================*
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.  PESTDOS.
002100 AUTHOR. EDWIN ACKERMAN.
002200 INSTALLATION. COBOL DEVELOPMENT CENTER.
002300 DATE-WRITTEN. 09/10/89.
002400 DATE-COMPILED. 09/10/89.
002500 SECURITY. NON-CONFIDENTIAL.
002600*===============================================================*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-3081.
003000 OBJECT-COMPUTER. IBM-3081.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     CLASS HOUSE-ALPHA IS 'A' THRU 'Z'
003400     UPSI-0 ON STATUS IS PESTDOS-DEBUG-SW.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT SCAN-HISTORY  ASSIGN TO SCANHIST
003800            FILE STATUS IS WS-SCANHIST-STATUS.
003900     SELECT DOSAGE-REPORT ASSIGN TO DOSAGERP.
004000*---------------------------------------------------------------*
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  SCAN-HISTORY
004400     LABEL RECORDS ARE STANDARD
004500     RECORDING MODE IS F.
004600     COPY PESTHIST.
004700 FD  DOSAGE-REPORT
004800     LABEL RECORDS ARE STANDARD
004900     RECORDING MODE IS F.
005000 77  DOSAGE-PRINT-LINE               PIC X(132).
005100*---------------------------------------------------------------*
005200 WORKING-STORAGE SECTION.
005300*---------------------------------------------------------------*
005400*    OLD SEVEN-DISEASE COARSE RATE TABLE -- THIS PREDATES THE
005500*    PMS-101 CATALOG AND IS DELIBERATELY KEPT SEPARATE FROM IT.
005600*    ROW LAYOUT: CROP(10) DISEASE(25) BASE-KG-HA(3) LOW-MULT(2)
005700*    MED-MULT(2) HIGH-MULT(2) -- MULTIPLIERS ARE 9V9 DIGIT PAIRS.
005800*---------------------------------------------------------------*
005900 01  DOS-INIT-TABLE.
006000     05  FILLER PIC X(44) VALUE
006100         'TOMATO    BACTERIAL SPOT           200051015'.
006200     05  FILLER PIC X(44) VALUE
006300         'TOMATO    EARLY BLIGHT             250061014'.
006400     05  FILLER PIC X(44) VALUE
006500         'TOMATO    LATE BLIGHT              300071018'.
006600     05  FILLER PIC X(44) VALUE
006700         'BRINJAL   BACTERIAL WILT           200051016'.
006800     05  FILLER PIC X(44) VALUE
006900         'BRINJAL   FRUIT ROT                250061013'.
007000     05  FILLER PIC X(44) VALUE
007100         'CAPSICUM  ANTHRACNOSE              300051014'.
007200     05  FILLER PIC X(44) VALUE
007300         'CAPSICUM  POWDERY MILDEW           350041012'.
007400 01  DOS-TABLE REDEFINES DOS-INIT-TABLE.
007500     05  DOS-ENTRY OCCURS 7 TIMES
007600                   INDEXED BY DOS-INDEX.
007700         10  DOS-CROP            PIC X(10).
007800         10  DOS-DISEASE         PIC X(25).
007900         10  DOS-BASE-KG-HA      PIC 9(01)V99.
008000         10  DOS-LOW-MULT        PIC 9V9.
008100         10  DOS-MED-MULT        PIC 9V9.
008200         10  DOS-HIGH-MULT       PIC 9V9.
008300 77  WS-DOS-ENTRY-COUNT          PIC S9(02) VALUE 7
008400                                USAGE IS COMP.
008500*---------------------------------------------------------------*
008600 01  WS-MISC-SWITCHES.
008700     05  PESTDOS-DEBUG-SW          PIC X(01) VALUE 'N'.
008800         88  PESTDOS-DEBUG-ON          VALUE 'Y'.
008900     05  WS-SCANHIST-STATUS        PIC X(02) VALUE '00'.
009000         88  WS-SCANHIST-OK            VALUE '00'.
009100         88  WS-SCANHIST-EOF           VALUE '10'.
009200     05  WS-END-OF-HISTORY-SW      PIC X(01) VALUE 'N'.
009300         88  WS-END-OF-HISTORY         VALUE 'Y'.
009400     05  WS-DOS-FOUND-SW           PIC X(01) VALUE 'N'.
009500         88  WS-DOS-FOUND              VALUE 'Y'.
009600     05  WS-NO-TREATMENT-SW        PIC X(01) VALUE 'N'.
009700         88  WS-NO-TREATMENT-REQD      VALUE 'Y'.
009800           05  FILLER                    PIC X(01).
009900 77  WS-CALL-COUNT                PIC S9(05) VALUE ZERO
010000                                  USAGE IS COMP.
010100*---------------------------------------------------------------*
010200*    PAGE-CONTROL FIELDS -- CARRIED IN-LINE, SEE PESTSTAT'S
010300*    HEADER NOTE FOR THE PRINTCTL HISTORY.
010400*---------------------------------------------------------------*
010500 01  WS-PAGE-CONTROL.
010600     05  WS-LINE-COUNT             PIC S9(03) VALUE ZERO
010700                                   USAGE IS COMP.
010800     05  WS-PAGE-COUNT             PIC S9(03) VALUE ZERO
010900                                   USAGE IS COMP.
011000     05  WS-LINES-ON-PAGE          PIC S9(03) VALUE 55
011100                                   USAGE IS COMP.
011200           05  FILLER                    PIC X(01).
011300*---------------------------------------------------------------*
011400 01  WS-DOSE-WORK-AREA.
011500     05  WS-BASE-KG-HA             PIC 9(01)V99.
011600     05  WS-SEV-MULT               PIC 9V9.
011700     05  WS-WEATHER-MULT           PIC 9V9.
011800     05  WS-FARM-SIZE-ADJ          PIC 9(04)V99.
011900     05  WS-FINAL-KG               PIC 9(06)V99.
012000     05  WS-COST-ESTIMATE          PIC 9(08)V99.
012100           05  FILLER                    PIC X(01).
012200*---------------------------------------------------------------*
012300*    EDITED VIEW OF THE DOSE WORK AREA, DISPLAYED WHEN PESTDOS-
012400*    DEBUG-ON IS SWITCHED ON AT THE JCL LEVEL (UPSI-0).
012500*---------------------------------------------------------------*
012600 01  WS-DOSE-WORK-EDIT REDEFINES WS-DOSE-WORK-AREA.
012700     05  WSE-BASE-KG-HA            PIC 9.99.
012800     05  WSE-SEV-MULT              PIC 9.9.
012900     05  WSE-WEATHER-MULT          PIC 9.9.
013000     05  WSE-FARM-SIZE-ADJ         PIC ZZZZ.99.
013100     05  WSE-FINAL-KG              PIC ZZZZZ9.99.
013200     05  WSE-COST-ESTIMATE         PIC ZZZZZZZ9.99.
013300*---------------------------------------------------------------*
013400*    UPPER-CASED WEATHER TEXT AND ITS TWO-HALF DEBUG-DUMP VIEW.
013500*---------------------------------------------------------------*
013600 01  WS-WEATHER-UPPER              PIC X(20).
013700 01  WS-WEATHER-HALVES REDEFINES WS-WEATHER-UPPER.
013800     05  WS-WEATHER-HALF-1         PIC X(10).
013900     05  WS-WEATHER-HALF-2         PIC X(10).
014000 77  WS-RAIN-TALLY                 PIC S9(03) VALUE ZERO
014100                                   USAGE IS COMP.
014200 77  WS-DRY-TALLY                  PIC S9(03) VALUE ZERO
014300                                   USAGE IS COMP.
014400*---------------------------------------------------------------*
014500*    REPORT LINE LAYOUTS.
014600*---------------------------------------------------------------*
014700 01  DOS-HDG-LINE-1.
014800     05  FILLER  PIC X(48) VALUE SPACES.
014900     05  FILLER  PIC X(36)
015000             VALUE 'PESTICIDE DOSAGE ADVISORY (LEGACY)'.
015100     05  FILLER  PIC X(48) VALUE SPACES.
015200 01  DOS-HDG-LINE-2.
015300     05  FILLER  PIC X(06) VALUE 'SCAN-ID'.
015400     05  FILLER  PIC X(03) VALUE SPACES.
015500     05  FILLER  PIC X(10) VALUE 'CROP'.
015600     05  FILLER  PIC X(25) VALUE 'DISEASE'.
015700     05  FILLER  PIC X(10) VALUE 'STATUS'.
015800     05  FILLER  PIC X(12) VALUE 'DOSAGE-KG'.
015900     05  FILLER  PIC X(12) VALUE 'COST RUPEES'.
016000     05  FILLER  PIC X(12) VALUE 'NEXT-INSPCT'.
016100     05  FILLER  PIC X(42) VALUE SPACES.
016200 01  DOS-DET-LINE.
016300     05  DOSD-SCAN-ID          PIC ZZZZZ9.
016400     05  FILLER                PIC X(03) VALUE SPACES.
016500     05  DOSD-CROP             PIC X(10).
016600     05  DOSD-DISEASE          PIC X(25).
016700     05  DOSD-STATUS           PIC X(21).
016800     05  DOSD-DOSAGE-KG        PIC ZZZZ9.99.
016900     05  FILLER                PIC X(01) VALUE SPACE.
017000     05  DOSD-COST             PIC ZZZZZZ9.99.
017100     05  FILLER                PIC X(01) VALUE SPACE.
017200     05  DOSD-NEXT-INSPECT     PIC ZZ9.
017300     05  FILLER                PIC X(01) VALUE SPACE.
017400     05  FILLER                PIC X(19) VALUE SPACES.
017500*---------------------------------------------------------------*
017600 LINKAGE SECTION.
017700*===============================================================*
017800 PROCEDURE DIVISION.
017900*---------------------------------------------------------------*
018000 0000-MAIN-ROUTINE.
018100*---------------------------------------------------------------*
018200     PERFORM 1000-OPEN-FILES.
018300     PERFORM 9100-PRINT-HEADINGS.
018400     PERFORM 8000-READ-SCAN-HISTORY.
018500     PERFORM 2000-PROCESS-ONE-HISTORY-RECORD
018600         UNTIL WS-END-OF-HISTORY.
018700     PERFORM 3000-CLOSE-FILES.
018800     GOBACK.
018900*---------------------------------------------------------------*
019000 1000-OPEN-FILES.
019100*---------------------------------------------------------------*
019200     OPEN INPUT SCAN-HISTORY.
019300     OPEN OUTPUT DOSAGE-REPORT.
019400*---------------------------------------------------------------*
019500 2000-PROCESS-ONE-HISTORY-RECORD.
019600*---------------------------------------------------------------*
019700     ADD 1 TO WS-CALL-COUNT.
019800     MOVE ZERO TO WS-DOSE-WORK-AREA.
019900     MOVE 'N' TO WS-NO-TREATMENT-SW.
020000     IF SH-DISEASE = 'HEALTHY' OR SH-CONFIDENCE < 0.30
020100         PERFORM 2100-SET-NO-TREATMENT
020200     ELSE
020300         PERFORM 2200-LOOKUP-DOSAGE-TABLE
020400         PERFORM 2300-COMPUTE-WEATHER-MULT
020500         PERFORM 2400-COMPUTE-FINAL-DOSAGE
020600     END-IF.
020700     PERFORM 9300-PRINT-DETAIL-LINE.
020800     PERFORM 8000-READ-SCAN-HISTORY.
020900*---------------------------------------------------------------*
021000 2100-SET-NO-TREATMENT.
021100*---------------------------------------------------------------*
021200     SET WS-NO-TREATMENT-REQD TO TRUE.
021300*---------------------------------------------------------------*
021400 2200-LOOKUP-DOSAGE-TABLE.
021500*---------------------------------------------------------------*
021600     MOVE 'N' TO WS-DOS-FOUND-SW.
021700     SET DOS-INDEX TO 1
021800     SEARCH DOS-ENTRY
021900         AT END
022000             MOVE 'N' TO WS-DOS-FOUND-SW
022100         WHEN DOS-CROP (DOS-INDEX) = SH-CROP-TYPE
022200              AND DOS-DISEASE (DOS-INDEX) = SH-DISEASE
022300             MOVE DOS-BASE-KG-HA (DOS-INDEX) TO WS-BASE-KG-HA
022400             EVALUATE TRUE
022500                 WHEN SH-SEVERITY = 'LOW'
022600                     MOVE DOS-LOW-MULT (DOS-INDEX)  TO WS-SEV-MULT
022700                 WHEN SH-SEVERITY = 'HIGH'
022800                     MOVE DOS-HIGH-MULT (DOS-INDEX) TO WS-SEV-MULT
022900                 WHEN OTHER
023000                     MOVE DOS-MED-MULT (DOS-INDEX)  TO WS-SEV-MULT
023100             END-EVALUATE
023200             SET WS-DOS-FOUND TO TRUE
023300     END-SEARCH.
023400     IF NOT WS-DOS-FOUND
023500         MOVE 2.00 TO WS-BASE-KG-HA
023600         MOVE 1.0  TO WS-SEV-MULT
023700     END-IF.
023800*---------------------------------------------------------------*
023900 2300-COMPUTE-WEATHER-MULT.
024000*---------------------------------------------------------------*
024100*    ONE RULE ONLY -- RAIN OR DRY, NOT BOTH; NO COMPOUNDING LIKE
024200*    THE NEWER PMS-129 WEATHER MULTIPLIER IN PESTPLN.
024300*---------------------------------------------------------------*
024400     MOVE 1.0 TO WS-WEATHER-MULT.
024500     MOVE SH-WEATHER TO WS-WEATHER-UPPER.
024600     INSPECT WS-WEATHER-UPPER CONVERTING
024700         'abcdefghijklmnopqrstuvwxyz' TO
024800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
024900     MOVE ZERO TO WS-RAIN-TALLY WS-DRY-TALLY.
025000     INSPECT WS-WEATHER-UPPER TALLYING
025100         WS-RAIN-TALLY FOR ALL 'RAIN'
025200         WS-DRY-TALLY  FOR ALL 'DRY'.
025300     IF WS-RAIN-TALLY > 0
025400         MOVE 1.2 TO WS-WEATHER-MULT
025500     ELSE
025600         IF WS-DRY-TALLY > 0
025700             MOVE 0.9 TO WS-WEATHER-MULT
025800         END-IF
025900     END-IF.
026000*---------------------------------------------------------------*
026100 2400-COMPUTE-FINAL-DOSAGE.
026200*---------------------------------------------------------------*
026300     MOVE SH-FARM-SIZE TO WS-FARM-SIZE-ADJ.
026400     COMPUTE WS-FINAL-KG ROUNDED =
026500         WS-BASE-KG-HA * WS-SEV-MULT * WS-WEATHER-MULT
026550                        * WS-FARM-SIZE-ADJ.
026700     COMPUTE WS-COST-ESTIMATE ROUNDED = WS-FINAL-KG * 120.
026800     IF PESTDOS-DEBUG-ON
026900         DISPLAY 'PESTDOS FINAL-KG=' WSE-FINAL-KG
027000     END-IF.
027100*---------------------------------------------------------------*
027200 3000-CLOSE-FILES.
027300*---------------------------------------------------------------*
027400     CLOSE SCAN-HISTORY.
027500     CLOSE DOSAGE-REPORT.
027600*---------------------------------------------------------------*
027700 8000-READ-SCAN-HISTORY.
027800*---------------------------------------------------------------*
027900     READ SCAN-HISTORY
028000         AT END
028100             SET WS-END-OF-HISTORY TO TRUE
028200     END-READ.
028300*---------------------------------------------------------------*
028400 9100-PRINT-HEADINGS.
028500*---------------------------------------------------------------*
028600     ADD 1 TO WS-PAGE-COUNT.
028700     MOVE ZERO TO WS-LINE-COUNT.
028800     MOVE DOS-HDG-LINE-1 TO DOSAGE-PRINT-LINE.
028900     WRITE DOSAGE-PRINT-LINE AFTER ADVANCING PAGE.
029000     MOVE DOS-HDG-LINE-2 TO DOSAGE-PRINT-LINE.
029100     WRITE DOSAGE-PRINT-LINE AFTER ADVANCING 2 LINES.
029200     ADD 3 TO WS-LINE-COUNT.
029300*---------------------------------------------------------------*
029400 9300-PRINT-DETAIL-LINE.
029500*---------------------------------------------------------------*
029600     IF WS-LINE-COUNT > WS-LINES-ON-PAGE
029700         PERFORM 9100-PRINT-HEADINGS
029800     END-IF.
029900     MOVE SH-SCAN-ID   TO DOSD-SCAN-ID.
030000     MOVE SH-CROP-TYPE TO DOSD-CROP.
030100     MOVE SH-DISEASE   TO DOSD-DISEASE.
030200     IF WS-NO-TREATMENT-REQD
030300         MOVE 'NO TREATMENT REQUIRED' TO DOSD-STATUS
030400         MOVE ZERO TO DOSD-DOSAGE-KG DOSD-COST
030500         MOVE 7    TO DOSD-NEXT-INSPECT
030600     ELSE
030700         MOVE 'TREATMENT ADVISED'     TO DOSD-STATUS
030800         MOVE WS-FINAL-KG TO DOSD-DOSAGE-KG
030900         MOVE WS-COST-ESTIMATE TO DOSD-COST
031000         MOVE ZERO TO DOSD-NEXT-INSPECT
031100     END-IF.
031200     MOVE DOS-DET-LINE TO DOSAGE-PRINT-LINE.
031300     WRITE DOSAGE-PRINT-LINE AFTER ADVANCING 1 LINE.
031400     ADD 1 TO WS-LINE-COUNT.
