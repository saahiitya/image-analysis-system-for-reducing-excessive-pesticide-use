000100*---------------------------------------------------------------*
000200* COPYLIB:  PESTHIST
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* SCAN HISTORY RECORD -- WRITTEN BY PESTMAIN AT THE END OF EACH
000600* DISEASE ADVISORY PASS, RE-READ BY PESTSTAT AND PESTDOS FOR
000700* THE END-OF-RUN REPORTING JOBS.
000800*
000900* MAINTENENCE LOG
001000* DATE      AUTHOR          MAINTENANCE REQUIREMENT
001100* --------- --------------  -------------------------------
001200* 03/11/91  D QUINTERO      CREATED FOR ADVISORY RUN PMS-101       PMS-101
001300* 11/19/94  E ACKERMAN      ADDED SH-PESTICIDES PER PMS-140        PMS-140
001400* 01/14/99  R DASGUPTA      Y2K REVIEW - NO DATE FIELDS HERE           Y2K
001500* 08/02/01  D QUINTERO      WIDENED FILLER FOR PMS-166 AUDIT       PMS-166
001600*---------------------------------------------------------------*
001700 01  SCAN-HISTORY-RECORD.
001800     05  SH-SCAN-ID              PIC 9(06).
001900     05  SH-CROP-TYPE            PIC X(10).
002000     05  SH-DISEASE              PIC X(25).
002100     05  SH-CONFIDENCE           PIC 9V99.
002200     05  SH-SEVERITY             PIC X(10).
002300     05  SH-FARM-SIZE            PIC 9(04)V99.
002400     05  SH-WEATHER              PIC X(20).
002500     05  SH-PESTICIDES           PIC X(40).
002600     05  SH-LITERS               PIC 9(06)V99.
002700     05  SH-COST                 PIC 9(08)V99.
002800     05  FILLER                  PIC X(21).
