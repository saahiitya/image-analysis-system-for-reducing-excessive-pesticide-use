000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    PESTPLN
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/09/91 DAVID QUINTERO  CREATED FOR ADVISORY RUN PMS-102 -      PMS-102
000900*                          CATALOG LOOKUP AND SPRAY VOLUME CALC
001000* 02/17/94 EDWIN ACKERMAN  ADDED WEATHER MULTIPLIER PMS-129        PMS-129
001100* 11/19/94 EDWIN ACKERMAN  ADDED FALLBACK CATALOG ROW PMS-140      PMS-140
001200* 01/14/99 R DASGUPTA      Y2K REVIEW - NO DATE FIELDS IN THIS         Y2K
001300*                          PROGRAM, NO CHANGE REQUIRED
001400* 08/02/01 DAVID QUINTERO  ADDED WS-CALL-COUNT FOR AUDIT PMS-166   PMS-166
001500*
001600*===============================================================*
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.  PESTPLN.
001900 AUTHOR. DAVID QUINTERO.
002000 INSTALLATION. COBOL DEVELOPMENT CENTER.
002100 DATE-WRITTEN. 04/09/91.
002200 DATE-COMPILED. 04/09/91.
002300 SECURITY. NON-CONFIDENTIAL.
002400*===============================================================*
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-3081.
002800 OBJECT-COMPUTER. IBM-3081.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS HOUSE-ALPHA IS 'A' THRU 'Z'
003200     UPSI-0 ON STATUS IS PESTPLN-DEBUG-SW.
003300*---------------------------------------------------------------*
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600*---------------------------------------------------------------*
003700*    PESTICIDE CATALOG TABLE - SEARCHED FOR THE CROP/DISEASE
003800*    PAIR SUPPLIED BY THE CALLER.
003900*---------------------------------------------------------------*
004000     COPY PESTCAT.
004100*---------------------------------------------------------------*
004200 01  WS-MISC-SWITCHES.
004300     05  PESTPLN-DEBUG-SW          PIC X(01) VALUE 'N'.
004400         88  PESTPLN-DEBUG-ON          VALUE 'Y'.
004500     05  FILLER                    PIC X(01).
004600 01  WS-CALL-COUNT                PIC S9(05) VALUE ZERO
004700                                  USAGE IS COMP.
004750*---------------------------------------------------------------*
004760* ALTERNATE DISPLAY VIEW OF THE CALL COUNTER, USED BY THE
004770* 08/02/01 AUDIT ENHANCEMENT (PMS-166) FOR OPERATOR DISPLAY.
004780*---------------------------------------------------------------*
004790 01  WS-CALL-COUNT-EDIT REDEFINES WS-CALL-COUNT
004800                        USAGE IS DISPLAY
004810                        PIC S9(05).
004820 01  WS-TALLY-COUNTERS.
004900     05  WS-RAIN-TALLY             PIC S9(03) VALUE ZERO
005000                                  USAGE IS COMP.
005100     05  WS-WIND-TALLY             PIC S9(03) VALUE ZERO
005200                                  USAGE IS COMP.
005300     05  WS-HOT-TALLY              PIC S9(03) VALUE ZERO
005400                                  USAGE IS COMP.
005500     05  WS-HEAT-TALLY             PIC S9(03) VALUE ZERO
005600                                  USAGE IS COMP.
005700     05  FILLER                    PIC X(01).
005800*---------------------------------------------------------------*
005900 01  WS-WEATHER-UPPER              PIC X(20).
006000*---------------------------------------------------------------*
006100* ALTERNATE VIEW SPLITTING THE UPPER-CASED WEATHER TEXT INTO
006200* TWO TEN-BYTE HALVES SO THE 9900-TABLE-ERROR DUMP PARAGRAPH
006300* CAN DISPLAY IT ON ONE 80-BYTE OPERATOR LINE.
006400*---------------------------------------------------------------*
006500 01  WS-WEATHER-HALVES REDEFINES WS-WEATHER-UPPER.
006600     05  WS-WEATHER-HALF-1         PIC X(10).
006700     05  WS-WEATHER-HALF-2         PIC X(10).
006800*---------------------------------------------------------------*
006900 01  WS-COMPUTE-WORK-AREA.
007000     05  WS-SEVERITY-MULT          PIC 9V99.
007100     05  WS-WEATHER-MULT           PIC 9V99.
007200     05  WS-FARM-SIZE-ADJ          PIC 9(04)V99.
007300     05  FILLER                    PIC X(01).
007400*---------------------------------------------------------------*
007500* EDITED VIEW OF THE COMPUTED MULTIPLIERS, DISPLAYED WHEN
007600* PESTPLN-DEBUG-ON IS SWITCHED ON AT THE JCL LEVEL (UPSI-0).
007700*---------------------------------------------------------------*
007800 01  WS-COMPUTE-WORK-EDIT REDEFINES WS-COMPUTE-WORK-AREA.
007900     05  WSE-SEVERITY-MULT         PIC Z.99.
008000     05  WSE-WEATHER-MULT          PIC Z.99.
008100     05  WSE-FARM-SIZE-ADJ         PIC ZZZZ.99.
008200*---------------------------------------------------------------*
008300 01  WS-DEBUG-LINE.
008400     05  FILLER PIC X(15) VALUE 'PESTPLN LITERS='.
008500     05  WSD-DEBUG-LITERS          PIC ZZZZZ9.99.
008600     05  FILLER PIC X(01) VALUE SPACE.
008700*---------------------------------------------------------------*
008800 LINKAGE SECTION.
008900 COPY PESTLNK.
009000*===============================================================*
009100 PROCEDURE DIVISION USING PESTICIDE-PLAN-LINKAGE.
009200*---------------------------------------------------------------*
009300 0000-MAIN-ROUTINE.
009400*---------------------------------------------------------------*
009500     ADD 1 TO WS-CALL-COUNT.
009600     PERFORM 2000-COMPUTE-PLAN.
009700     GOBACK.
009800*---------------------------------------------------------------*
009900 2000-COMPUTE-PLAN.
010000*---------------------------------------------------------------*
010100     IF PP-DISEASE = 'HEALTHY'
010200         PERFORM 2500-ZERO-THE-PLAN
010300     ELSE
010400         PERFORM 2100-LOOKUP-CATALOG
010500         PERFORM 2200-COMPUTE-SEVERITY-MULT
010600         PERFORM 2300-COMPUTE-WEATHER-MULT
010700         PERFORM 2400-COMPUTE-LITERS-AND-COST
010800     END-IF.
010900     IF PESTPLN-DEBUG-ON
011000         MOVE PP-LITERS TO WSD-DEBUG-LITERS
011100         DISPLAY WS-DEBUG-LINE
011200     END-IF.
011300*---------------------------------------------------------------*
011400 2100-LOOKUP-CATALOG.
011500*---------------------------------------------------------------*
011600     SET CAT-INDEX TO 1.
011700     SEARCH CAT-ENTRY
011800         AT END
011900             PERFORM 2110-USE-FALLBACK-ROW
012000         WHEN CAT-CROP (CAT-INDEX) = PP-CROP-TYPE
012100              AND CAT-DISEASE (CAT-INDEX) = PP-DISEASE
012200             MOVE CAT-ACTIVES (CAT-INDEX)     TO PP-ACTIVES
012300             MOVE CAT-DOSE-PER-HA-L (CAT-INDEX)
012400                                               TO PP-DOSE-PER-HA-L
012500             MOVE CAT-PRICE-PER-L (CAT-INDEX) TO PP-PRICE-PER-L
012600             SET PP-CATALOG-FOUND TO TRUE
012700     END-SEARCH.
012800*---------------------------------------------------------------*
012900 2110-USE-FALLBACK-ROW.
013000*---------------------------------------------------------------*
013100     MOVE CAT-FB-ACTIVES          TO PP-ACTIVES.
013200     MOVE CAT-FB-DOSE-PER-HA-L    TO PP-DOSE-PER-HA-L.
013300     MOVE CAT-FB-PRICE-PER-L      TO PP-PRICE-PER-L.
013400     SET PP-CATALOG-FALLBACK TO TRUE.
013500*---------------------------------------------------------------*
013600 2200-COMPUTE-SEVERITY-MULT.
013700*---------------------------------------------------------------*
013800     EVALUATE PP-SEVERITY
013900         WHEN 'LOW'
014000             MOVE 0.7 TO WS-SEVERITY-MULT
014100         WHEN 'MODERATE'
014200             MOVE 1.0 TO WS-SEVERITY-MULT
014300         WHEN 'HIGH'
014400             MOVE 1.3 TO WS-SEVERITY-MULT
014500         WHEN OTHER
014600             MOVE 1.0 TO WS-SEVERITY-MULT
014700     END-EVALUATE.
014800*---------------------------------------------------------------*
014900 2300-COMPUTE-WEATHER-MULT.
015000*---------------------------------------------------------------*
015100     MOVE 1.0 TO WS-WEATHER-MULT.
015200     MOVE PP-WEATHER-COND TO WS-WEATHER-UPPER.
015300     INSPECT WS-WEATHER-UPPER CONVERTING
015400         'abcdefghijklmnopqrstuvwxyz' TO
015500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
015600     MOVE ZERO TO WS-RAIN-TALLY WS-WIND-TALLY
015700                  WS-HOT-TALLY WS-HEAT-TALLY.
015800     INSPECT WS-WEATHER-UPPER TALLYING
015900         WS-RAIN-TALLY FOR ALL 'RAIN'
016000         WS-WIND-TALLY FOR ALL 'WIND'
016100         WS-HOT-TALLY  FOR ALL 'HOT'
016200         WS-HEAT-TALLY FOR ALL 'HEAT'.
016300     IF WS-RAIN-TALLY > 0
016400         COMPUTE WS-WEATHER-MULT ROUNDED = WS-WEATHER-MULT * 1.1
016500     END-IF.
016600     IF WS-WIND-TALLY > 0
016700         COMPUTE WS-WEATHER-MULT ROUNDED =
016800             WS-WEATHER-MULT * 1.05
016900     END-IF.
017000     IF (WS-HOT-TALLY > 0) OR (WS-HEAT-TALLY > 0)
017100         COMPUTE WS-WEATHER-MULT ROUNDED =
017200             WS-WEATHER-MULT * 0.95
017300     END-IF.
017400*---------------------------------------------------------------*
017500 2400-COMPUTE-LITERS-AND-COST.
017600*---------------------------------------------------------------*
017700     MOVE PP-FARM-SIZE-HA TO WS-FARM-SIZE-ADJ.
017800     IF WS-FARM-SIZE-ADJ < 0.01
017900         MOVE 0.01 TO WS-FARM-SIZE-ADJ
018000     END-IF.
018100     COMPUTE PP-LITERS ROUNDED =
018200         PP-DOSE-PER-HA-L * WS-SEVERITY-MULT * WS-WEATHER-MULT
018300                          * WS-FARM-SIZE-ADJ.
018400     COMPUTE PP-COST ROUNDED = PP-LITERS * PP-PRICE-PER-L.
018500*---------------------------------------------------------------*
018600 2500-ZERO-THE-PLAN.
018700*---------------------------------------------------------------*
018800     MOVE SPACES TO PP-ACTIVES.
018900     MOVE ZERO   TO PP-DOSE-PER-HA-L PP-PRICE-PER-L
019000                    PP-LITERS PP-COST.
019100     SET PP-CATALOG-FALLBACK TO TRUE.
