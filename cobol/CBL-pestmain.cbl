000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    PESTMAIN
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/91 DAVID QUINTERO  CREATED FOR ADVISORY RUN PMS-101 -      PMS-101
000900*                          DRIVES THE FULL SCAN-TO-HISTORY PASS,
001000*                          CALLS PESTCLS/PESTPLN/PESTCST IN LINE
001100* 06/02/93 EDWIN ACKERMAN  ADDED WEATHER COND TO PP-LINKAGE PMS118 PMS-118
001200* 07/22/93 EDWIN ACKERMAN  ADDED CALL TO PESTCST PMS-131           PMS-131
001300* 01/14/99 R DASGUPTA      Y2K REVIEW - NO DATE FIELDS IN THIS         Y2K
001400*                          PROGRAM, NO CHANGE REQUIRED
001500* 08/02/01 DAVID QUINTERO  WIDENED SCAN-HISTORY FILLER PMS-166     PMS-166
001550* 03/19/02 R DASGUPTA      ADDED FILE-STATUS ABEND PATH        PMS-171
001560*                          RESTORED THE 2100/2200 PERFORM RANGE
001570*                          THIS SHOP ALWAYS USED, PMS-171
001600*
001700*===============================================================*
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.  PESTMAIN.
002000 AUTHOR. DAVID QUINTERO.
002100 INSTALLATION. COBOL DEVELOPMENT CENTER.
002200 DATE-WRITTEN. 03/11/91.
002300 DATE-COMPILED. 03/11/91.
002400 SECURITY. NON-CONFIDENTIAL.
002500*===============================================================*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-3081.
002900 OBJECT-COMPUTER. IBM-3081.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS HOUSE-ALPHA IS 'A' THRU 'Z'
003300     UPSI-0 ON STATUS IS PESTMAIN-DEBUG-SW.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT SCAN-INPUT   ASSIGN TO SCANIN
003700            FILE STATUS IS WS-SCANIN-STATUS.
003800     SELECT SCAN-HISTORY ASSIGN TO SCANHIST
003900            FILE STATUS IS WS-SCANHIST-STATUS.
004000*---------------------------------------------------------------*
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  SCAN-INPUT
004400     LABEL RECORDS ARE STANDARD
004500     RECORDING MODE IS F.
004600     COPY PESTSCN.
004700 FD  SCAN-HISTORY
004800     LABEL RECORDS ARE STANDARD
004900     RECORDING MODE IS F.
005000     COPY PESTHIST.
005100*---------------------------------------------------------------*
005200 WORKING-STORAGE SECTION.
005300*---------------------------------------------------------------*
005400*    CALL-INTERFACE BLOCKS SHARED WITH PESTCLS, PESTPLN, PESTCST.
005500*---------------------------------------------------------------*
005600     COPY PESTLNK.
005700*---------------------------------------------------------------*
005800 01  WS-MISC-SWITCHES.
005900     05  PESTMAIN-DEBUG-SW         PIC X(01) VALUE 'N'.
006000         88  PESTMAIN-DEBUG-ON         VALUE 'Y'.
006100     05  WS-SCANIN-STATUS          PIC X(02) VALUE '00'.
006200         88  WS-SCANIN-OK              VALUE '00'.
006300         88  WS-SCANIN-EOF             VALUE '10'.
006400     05  WS-SCANHIST-STATUS        PIC X(02) VALUE '00'.
006500         88  WS-SCANHIST-OK            VALUE '00'.
006600     05  WS-END-OF-INPUT-SW        PIC X(01) VALUE 'N'.
006700         88  WS-END-OF-INPUT           VALUE 'Y'.
006800           05  FILLER                    PIC X(01).
006900 01  WS-SCAN-COUNT                PIC S9(06) VALUE ZERO
007000                                  USAGE IS COMP.
007100 77  WS-ACTIVE-LEN                PIC S9(02) VALUE ZERO
007200                                  USAGE IS COMP.
007300 77  WS-COMMA-POS                 PIC S9(02) VALUE ZERO
007400                                  USAGE IS COMP.
007500*---------------------------------------------------------------*
007600*    WORK COPY OF PP-ACTIVES, SPLIT ON THE FIRST COMMA TO GIVE
007700*    PESTCST A SINGLE PRICE-TABLE-STYLE PESTICIDE NAME.  THE
007800*    ADVISORY CATALOG SPEAKS IN COMMA-LISTS ("MANCOZEB,
007900*    CHLOROTHALONIL") BUT THE COST SUBPROGRAM ONLY EVER PRICES
008000*    THE FIRST NAME ON THE LIST -- MATCHES THE OLD PMS-131
008100*    RULING THAT THE LEAD ACTIVE CARRIES THE TREATMENT COST.
008200*---------------------------------------------------------------*
008300 01  WS-ACTIVES-WORK               PIC X(40).
008400 77  WS-ACTIVES-REMAINDER          PIC X(40).
008500*---------------------------------------------------------------*
008600*    ALTERNATE NUMERIC/EDITED VIEW OF THE SCAN COUNTER, USED BY
008700*    9900-DISPLAY-RUN-TOTALS WHEN PESTMAIN-DEBUG-ON IS SET.
008800*---------------------------------------------------------------*
008900 01  WS-SCAN-COUNT-EDIT REDEFINES WS-SCAN-COUNT
009000                                  USAGE IS DISPLAY
009100                                  PIC S9(06).
009200*---------------------------------------------------------------*
009300*    ALTERNATE HALVES VIEW OF THE SPLIT-ACTIVES WORK FIELD, USED
009400*    BY 9900-DISPLAY-RUN-TOTALS TO DUMP THE LEAD ACTIVE ON ONE
009500*    OPERATOR LINE WHEN THE UNSTRING RESULT LOOKS SUSPECT.
009600*---------------------------------------------------------------*
009700 01  WS-ACTIVES-WORK-HALVES REDEFINES WS-ACTIVES-WORK.
009800     05  WS-ACTIVES-WORK-HALF-1   PIC X(20).
009900     05  WS-ACTIVES-WORK-HALF-2   PIC X(20).
010000*---------------------------------------------------------------*
010100*    ALTERNATE VIEW OF THE SCAN-HISTORY LOCATION FIELD, LETTING
010200*    THE 08/02/01 FILLER-WIDEN CHANGE BE VERIFIED BYTE FOR BYTE
010300*    AGAINST THE ORIGINAL 30-BYTE SI-LOCATION LAYOUT.
010400*---------------------------------------------------------------*
010500 01  WS-LOCATION-WORK              PIC X(30).
010600 01  WS-LOCATION-WORK-HALVES REDEFINES WS-LOCATION-WORK.
010700     05  WS-LOCATION-WORK-HALF-1  PIC X(15).
010800     05  WS-LOCATION-WORK-HALF-2  PIC X(15).
010900 01  WS-RUN-TOTALS-LINE.
011000     05  FILLER PIC X(20) VALUE 'PESTMAIN SCANS READ='.
011100     05  WSR-SCAN-COUNT            PIC ZZZZZ9.
011200     05  FILLER PIC X(01) VALUE SPACE.
011300*---------------------------------------------------------------*
011400 PROCEDURE DIVISION.
011500*---------------------------------------------------------------*
011600 0000-MAIN-ROUTINE.
011700*---------------------------------------------------------------*
011800     PERFORM 1000-OPEN-FILES.
011900     PERFORM 8000-READ-SCAN-INPUT.
012000     PERFORM 2000-PROCESS-ONE-SCAN UNTIL WS-END-OF-INPUT.
012100     IF PESTMAIN-DEBUG-ON
012200         PERFORM 9900-DISPLAY-RUN-TOTALS
012300     END-IF.
012400     PERFORM 3000-CLOSE-FILES.
012500     GOBACK.
012600*---------------------------------------------------------------*
012700 1000-OPEN-FILES.
012800*---------------------------------------------------------------*
012900     OPEN INPUT SCAN-INPUT.
012910     IF NOT WS-SCANIN-OK
012920         DISPLAY 'PESTMAIN - SCANIN OPEN FAILED, STATUS='
012930             WS-SCANIN-STATUS
012940         GO TO 9990-ABEND-RUN
012950     END-IF.
013000     OPEN OUTPUT SCAN-HISTORY.
013010     IF NOT WS-SCANHIST-OK
013020         DISPLAY 'PESTMAIN - SCANHIST OPEN FAILED, STATUS='
013030             WS-SCANHIST-STATUS
013040         GO TO 9990-ABEND-RUN
013050     END-IF.
013100*---------------------------------------------------------------*
013200 2000-PROCESS-ONE-SCAN.
013300*---------------------------------------------------------------*
013400     ADD 1 TO WS-SCAN-COUNT.
013500     PERFORM 2100-CALL-DISEASE-CLASSIFY
013550         THRU 2200-CALL-PESTICIDE-PLAN-EXIT.
013700     PERFORM 2300-CALL-TREATMENT-COST.
013800     PERFORM 2400-WRITE-HISTORY-RECORD.
013900     PERFORM 8000-READ-SCAN-INPUT.
014000*---------------------------------------------------------------*
014100 2100-CALL-DISEASE-CLASSIFY.
014200*---------------------------------------------------------------*
014300     MOVE SI-CROP-TYPE          TO DC-CROP-TYPE.
014400     MOVE SI-FEATURE-PAIR       TO DC-TEXTURE-VARIANCE
014500                                    DC-EDGE-DENSITY.
014600     CALL 'PESTCLS' USING DISEASE-CLASSIFY-LINKAGE.
014700*---------------------------------------------------------------*
014800 2200-CALL-PESTICIDE-PLAN.
014900*---------------------------------------------------------------*
015000     MOVE SI-CROP-TYPE          TO PP-CROP-TYPE.
015100     MOVE DC-DISEASE            TO PP-DISEASE.
015200     MOVE DC-SEVERITY           TO PP-SEVERITY.
015300     MOVE SI-WEATHER-COND       TO PP-WEATHER-COND.
015400     MOVE SI-FARM-SIZE-HA       TO PP-FARM-SIZE-HA.
015500     CALL 'PESTPLN' USING PESTICIDE-PLAN-LINKAGE.
015510*---------------------------------------------------------------*
015520 2200-CALL-PESTICIDE-PLAN-EXIT.
015530*---------------------------------------------------------------*
015540     EXIT.
015600*---------------------------------------------------------------*
015700 2300-CALL-TREATMENT-COST.
015800*---------------------------------------------------------------*
015900     PERFORM 2310-EXTRACT-PRIMARY-ACTIVE.
016000     MOVE PP-SEVERITY           TO TC-SEVERITY.
016100     MOVE SI-FARM-SIZE-HA       TO TC-FARM-SIZE-HA.
016200     MOVE SI-LOCATION           TO TC-LOCATION.
016300     CALL 'PESTCST' USING TREATMENT-COST-LINKAGE.
016400*---------------------------------------------------------------*
016500 2310-EXTRACT-PRIMARY-ACTIVE.
016600*---------------------------------------------------------------*
016700*    PP-ACTIVES CAN CARRY A COMMA LIST -- ONLY THE FIRST NAME ON
016800*    THE LIST IS PRICED, THE REST ARE IGNORED BY THIS RUN.
016900*---------------------------------------------------------------*
017000     MOVE SPACES TO TC-PESTICIDE-NAME WS-ACTIVES-WORK
017100                    WS-ACTIVES-REMAINDER.
017200     IF PP-ACTIVES NOT = SPACES
017300         UNSTRING PP-ACTIVES DELIMITED BY ','
017400             INTO WS-ACTIVES-WORK
017500         END-UNSTRING
017600         MOVE WS-ACTIVES-WORK TO TC-PESTICIDE-NAME
017700     END-IF.
017800*---------------------------------------------------------------*
017900 2400-WRITE-HISTORY-RECORD.
018000*---------------------------------------------------------------*
018100     MOVE SI-SCAN-ID             TO SH-SCAN-ID.
018200     MOVE SI-CROP-TYPE           TO SH-CROP-TYPE.
018300     MOVE DC-DISEASE             TO SH-DISEASE.
018400     MOVE DC-CONFIDENCE          TO SH-CONFIDENCE.
018500     MOVE PP-SEVERITY            TO SH-SEVERITY.
018600     MOVE SI-FARM-SIZE-HA        TO SH-FARM-SIZE.
018700     MOVE SI-WEATHER-COND        TO SH-WEATHER.
018800     MOVE PP-ACTIVES             TO SH-PESTICIDES.
018900     MOVE PP-LITERS              TO SH-LITERS.
019000     MOVE PP-COST                TO SH-COST.
019100     WRITE SCAN-HISTORY-RECORD.
019200*---------------------------------------------------------------*
019300 3000-CLOSE-FILES.
019400*---------------------------------------------------------------*
019500     CLOSE SCAN-INPUT.
019600     CLOSE SCAN-HISTORY.
019700*---------------------------------------------------------------*
019800 8000-READ-SCAN-INPUT.
019900*---------------------------------------------------------------*
020000     READ SCAN-INPUT
020100         AT END
020200             SET WS-END-OF-INPUT TO TRUE
020300     END-READ.
020400*---------------------------------------------------------------*
020500 9900-DISPLAY-RUN-TOTALS.
020600*---------------------------------------------------------------*
020700     MOVE WS-SCAN-COUNT TO WSR-SCAN-COUNT.
020800     DISPLAY WS-RUN-TOTALS-LINE.
020900     MOVE SI-LOCATION TO WS-LOCATION-WORK.
021000     DISPLAY WS-LOCATION-WORK-HALF-1.
021100     DISPLAY WS-ACTIVES-WORK-HALF-1.
021150*---------------------------------------------------------------*
021160 9990-ABEND-RUN.
021170*---------------------------------------------------------------*
021180*    ANY SCANIN OR SCANHIST FILE-STATUS FAILURE FALLS THROUGH
021190*    HERE STRAIGHT FROM 1000-OPEN-FILES -- THE RUN CANNOT
021200*    CONTINUE WITHOUT BOTH FILES OPEN.
021210*---------------------------------------------------------------*
021220     DISPLAY 'PESTMAIN - RUN ABENDED, FILES NOT OPEN'.
021230     GOBACK.
