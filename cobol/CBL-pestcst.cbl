000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    PESTCST
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 07/22/93 EDWIN ACKERMAN  CREATED FOR ADVISORY RUN PMS-131 -      PMS-131
000900*                          FULL TREATMENT COST BREAKDOWN, SEPARATE
001000*                          FROM THE SPRAY VOLUME CALC IN PESTPLN
001100* 03/09/95 EDWIN ACKERMAN  ADDED REGIONAL PRICE MULTIPLIER PMS-147 PMS-147
001200* 01/14/99 R DASGUPTA      Y2K REVIEW - NO DATE FIELDS IN THIS         Y2K
001300*                          PROGRAM, NO CHANGE REQUIRED
001400* 08/02/01 DAVID QUINTERO  ADDED WS-CALL-COUNT FOR AUDIT PMS-166   PMS-166
001500*
001600*===============================================================*
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.  PESTCST.
001900 AUTHOR. EDWIN ACKERMAN.
002000 INSTALLATION. COBOL DEVELOPMENT CENTER.
002100 DATE-WRITTEN. 07/22/93.
002200 DATE-COMPILED. 07/22/93.
002300 SECURITY. NON-CONFIDENTIAL.
002400*===============================================================*
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-3081.
002800 OBJECT-COMPUTER. IBM-3081.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS HOUSE-ALPHA IS 'A' THRU 'Z'
003200     UPSI-0 ON STATUS IS PESTCST-DEBUG-SW.
003300*---------------------------------------------------------------*
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600*---------------------------------------------------------------*
003700*    PESTICIDE PRICE TABLE AND REGIONAL COST-MULTIPLIER TABLE --
003800*    SHARED WITH PESTSEA AND PESTCMP THROUGH THIS SAME COPYBOOK.
003900*---------------------------------------------------------------*
004000     COPY PESTPRI.
004100*---------------------------------------------------------------*
004200 01  WS-MISC-SWITCHES.
004300     05  PESTCST-DEBUG-SW          PIC X(01) VALUE 'N'.
004400         88  PESTCST-DEBUG-ON          VALUE 'Y'.
004500     05  WS-REGION-FOUND-SW        PIC X(01) VALUE 'N'.
004600         88  WS-REGION-FOUND           VALUE 'Y'.
004700     05  FILLER                    PIC X(01).
004800 77  WS-CALL-COUNT                PIC S9(05) VALUE ZERO
004900                                  USAGE IS COMP.
005000 77  WS-KEYWORD-TALLY             PIC S9(03) VALUE ZERO
005100                                  USAGE IS COMP.
005200 77  WS-SEV-APPLICATIONS          PIC S9(02) VALUE ZERO
005300                                  USAGE IS COMP.
005400*---------------------------------------------------------------*
005500*    PRICE-TABLE ROW FIELDS MOVED OUT OF THE TABLE ONCE THE
005600*    MATCHING ENTRY (OR THE DEFAULT ROW) IS FOUND.
005700*---------------------------------------------------------------*
005800 01  WS-COST-WORK-AREA.
005900     05  WS-TABLE-PRICE-PER-KG     PIC 9(05)V99.
006000     05  WS-BASE-DOSAGE-PER-HA     PIC 9(02)V99.
006100     05  WS-WATER-RATIO            PIC 9(04).
006200     05  WS-SEV-DOSAGE-MULT        PIC 9V9.
006300     05  WS-REGIONAL-MULT          PIC 9V99.
006400     05  FILLER                    PIC X(01).
006500*---------------------------------------------------------------*
006600* EDITED VIEW OF THE COST WORK AREA, DISPLAYED WHEN PESTCST-
006700* DEBUG-ON IS SWITCHED ON AT THE JCL LEVEL (UPSI-0).
006800*---------------------------------------------------------------*
006900 01  WS-COST-WORK-EDIT REDEFINES WS-COST-WORK-AREA.
007000     05  WSE-TABLE-PRICE-PER-KG    PIC ZZZZ9.99.
007100     05  WSE-BASE-DOSAGE-PER-HA    PIC Z9.99.
007200     05  WSE-WATER-RATIO           PIC ZZZ9.
007300     05  WSE-SEV-DOSAGE-MULT       PIC 9.9.
007400     05  WSE-REGIONAL-MULT         PIC 9.99.
007500*---------------------------------------------------------------*
007600*    UPPER-CASED COPY OF THE SUBMITTED LOCATION TEXT, SCANNED
007700*    AGAINST REG-KEYWORD.  THE ALTERNATE HALVES VIEW LETS THE
007800*    9900-TABLE-ERROR DUMP PARAGRAPH DISPLAY IT ON ONE LINE.
007900*---------------------------------------------------------------*
008000 01  WS-LOCATION-UPPER            PIC X(30).
008100 01  WS-LOCATION-HALVES REDEFINES WS-LOCATION-UPPER.
008200     05  WS-LOCATION-HALF-1        PIC X(15).
008300     05  WS-LOCATION-HALF-2        PIC X(15).
008400*---------------------------------------------------------------*
008500*    ADJUSTED DOSAGE/HA WORK AREA AND ITS WHOLE/FRACTION
008600*    REDEFINE, USED BY 2900-BUILD-DEBUG-LINE.
008700*---------------------------------------------------------------*
008800 01  WS-DOSAGE-WORK-AREA          PIC 99V99.
008900 01  WS-DOSAGE-PARTS REDEFINES WS-DOSAGE-WORK-AREA.
009000     05  WSD-DOSAGE-WHOLE-PART    PIC 99.
009100     05  WSD-DOSAGE-FRACTION-PART PIC 99.
009200*---------------------------------------------------------------*
009300 01  WS-DEBUG-LINE.
009400     05  FILLER PIC X(14) VALUE 'PESTCST TOTAL='.
009500     05  WSD-DEBUG-TOTAL-COST      PIC ZZZZZZ9.99.
009600     05  FILLER PIC X(01) VALUE SPACE.
009700*---------------------------------------------------------------*
009800 LINKAGE SECTION.
009900 COPY PESTLNK.
010000*===============================================================*
010100 PROCEDURE DIVISION USING TREATMENT-COST-LINKAGE.
010200*---------------------------------------------------------------*
010300 0000-MAIN-ROUTINE.
010400*---------------------------------------------------------------*
010500     ADD 1 TO WS-CALL-COUNT.
010600     PERFORM 1000-INITIALIZE-WORK-FIELDS.
010700     PERFORM 2000-COMPUTE-TREATMENT-COST.
010800     GOBACK.
010900*---------------------------------------------------------------*
011000 1000-INITIALIZE-WORK-FIELDS.
011100*---------------------------------------------------------------*
011200     MOVE ZERO TO WS-COST-WORK-AREA WS-DOSAGE-WORK-AREA.
011300     MOVE 'N'  TO WS-REGION-FOUND-SW.
011400     SET TC-PRICE-DEFAULT TO TRUE.
011500*---------------------------------------------------------------*
011600 2000-COMPUTE-TREATMENT-COST.
011700*---------------------------------------------------------------*
011800     IF TC-SEVERITY = 'HEALTHY'
011900         PERFORM 2600-ZERO-THE-COST
012000     ELSE
012100         PERFORM 2050-MAP-SEVERITY-CODE
012200         PERFORM 2100-LOOKUP-PRICE-TABLE
012300         PERFORM 2200-COMPUTE-REGIONAL-MULT
012400         PERFORM 2300-COMPUTE-DOSAGE-AND-COST
012500         PERFORM 2400-COMPUTE-SAVINGS-AND-BREAKDOWN
012600     END-IF.
012700     IF PESTCST-DEBUG-ON
012800         PERFORM 2900-BUILD-DEBUG-LINE
012900     END-IF.
013000*---------------------------------------------------------------*
013100 2050-MAP-SEVERITY-CODE.
013200*---------------------------------------------------------------*
013300*    THE CLASSIFIER SPEAKS LOW/MODERATE/HIGH -- THIS PROGRAM
013400*    HAS ALWAYS SPOKEN MILD/MODERATE/SEVERE, SO BOTH FORMS ARE
013500*    ACCEPTED HERE.
013600*---------------------------------------------------------------*
013700     EVALUATE TRUE
013800         WHEN TC-SEVERITY = 'MILD' OR TC-SEVERITY = 'LOW'
013900             MOVE 0.8 TO WS-SEV-DOSAGE-MULT
014000             MOVE 2   TO WS-SEV-APPLICATIONS
014100         WHEN TC-SEVERITY = 'MODERATE'
014200             MOVE 1.0 TO WS-SEV-DOSAGE-MULT
014300             MOVE 3   TO WS-SEV-APPLICATIONS
014400         WHEN TC-SEVERITY = 'SEVERE' OR TC-SEVERITY = 'HIGH'
014500             MOVE 1.3 TO WS-SEV-DOSAGE-MULT
014600             MOVE 4   TO WS-SEV-APPLICATIONS
014700         WHEN TC-SEVERITY = 'HEALTHY'
014800             MOVE ZERO TO WS-SEV-DOSAGE-MULT WS-SEV-APPLICATIONS
014900         WHEN OTHER
015000             MOVE 1.0 TO WS-SEV-DOSAGE-MULT
015100             MOVE 3   TO WS-SEV-APPLICATIONS
015200     END-EVALUATE.
015300*---------------------------------------------------------------*
015400 2100-LOOKUP-PRICE-TABLE.
015500*---------------------------------------------------------------*
015600     IF TC-PESTICIDE-NAME = SPACES
015700         PERFORM 2110-USE-DEFAULT-PESTICIDE
015800     ELSE
015900         SET PR-INDEX TO 1
016000         SEARCH PR-ENTRY
016100             AT END
016200                 PERFORM 2110-USE-DEFAULT-PESTICIDE
016300             WHEN PR-PESTICIDE (PR-INDEX) = TC-PESTICIDE-NAME
016400                 MOVE PR-PRICE-PER-KG (PR-INDEX)
016500                                       TO WS-TABLE-PRICE-PER-KG
016600                 MOVE PR-DOSAGE-PER-HA (PR-INDEX)
016700                                       TO WS-BASE-DOSAGE-PER-HA
016800                 MOVE PR-WATER-RATIO (PR-INDEX)
016900                                       TO WS-WATER-RATIO
017000                 SET TC-PRICE-FOUND TO TRUE
017100         END-SEARCH
017200     END-IF.
017300*---------------------------------------------------------------*
017400 2110-USE-DEFAULT-PESTICIDE.
017500*---------------------------------------------------------------*
017600*    NOT IN THE TABLE, OR NO PESTICIDE NAME SUPPLIED -- FALL
017700*    BACK TO COPPER HYDROXIDE, ROW ONE OF THE PRICE TABLE, NO
017800*    SEVERITY ADJUSTMENT, APPLICATIONS FIXED AT THREE.
017900*---------------------------------------------------------------*
018000     MOVE PR-PESTICIDE (1)          TO TC-PESTICIDE-NAME.
018100     MOVE PR-PRICE-PER-KG (1)       TO WS-TABLE-PRICE-PER-KG.
018200     MOVE PR-DOSAGE-PER-HA (1)      TO WS-BASE-DOSAGE-PER-HA.
018300     MOVE PR-WATER-RATIO (1)        TO WS-WATER-RATIO.
018400     MOVE 1.0                       TO WS-SEV-DOSAGE-MULT.
018500     MOVE 3                         TO WS-SEV-APPLICATIONS.
018600     SET TC-PRICE-DEFAULT TO TRUE.
018700*---------------------------------------------------------------*
018800 2200-COMPUTE-REGIONAL-MULT.
018900*---------------------------------------------------------------*
019000*    FIRST REGION KEYWORD FOUND IN THE LOCATION TEXT WINS.  A
019100*    BLANK LOCATION, OR ONE MATCHING NO KEYWORD, USES THE
019200*    CENTRAL/DEFAULT MULTIPLIER OF 1.00.
019300*---------------------------------------------------------------*
019400     MOVE 1.0 TO WS-REGIONAL-MULT.
019500     MOVE 'N' TO WS-REGION-FOUND-SW.
019600     IF TC-LOCATION NOT = SPACES
019700         MOVE TC-LOCATION TO WS-LOCATION-UPPER
019800         INSPECT WS-LOCATION-UPPER CONVERTING
019900             'abcdefghijklmnopqrstuvwxyz' TO
020000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
020100         PERFORM 2210-SCAN-REGION-TABLE
020200             VARYING REG-INDEX FROM 1 BY 1
020300             UNTIL REG-INDEX > WS-REGION-ENTRY-COUNT
020400                OR WS-REGION-FOUND
020500     END-IF.
020600*---------------------------------------------------------------*
020700 2210-SCAN-REGION-TABLE.
020800*---------------------------------------------------------------*
020900     MOVE ZERO TO WS-KEYWORD-TALLY.
021000     INSPECT WS-LOCATION-UPPER TALLYING WS-KEYWORD-TALLY
021100         FOR ALL REG-KEYWORD (REG-INDEX)
021200                 (1 : REG-KEYWORD-LEN (REG-INDEX)).
021300     IF WS-KEYWORD-TALLY > 0
021400         MOVE REG-MULT (REG-INDEX) TO WS-REGIONAL-MULT
021500         SET WS-REGION-FOUND TO TRUE
021600     END-IF.
021700*---------------------------------------------------------------*
021800 2300-COMPUTE-DOSAGE-AND-COST.
021900*---------------------------------------------------------------*
022000     COMPUTE TC-ADJ-DOSE-PER-HA ROUNDED =
022100         WS-BASE-DOSAGE-PER-HA * WS-SEV-DOSAGE-MULT.
022200     COMPUTE TC-TOTAL-KG ROUNDED =
022300         TC-ADJ-DOSE-PER-HA * TC-FARM-SIZE-HA.
022400     COMPUTE TC-PRICE-PER-KG ROUNDED =
022500         WS-TABLE-PRICE-PER-KG * WS-REGIONAL-MULT.
022600     COMPUTE TC-TOTAL-COST ROUNDED =
022700         TC-TOTAL-KG * TC-PRICE-PER-KG.
022800     COMPUTE TC-WATER-LITERS ROUNDED =
022900         TC-TOTAL-KG * WS-WATER-RATIO.
023000     MOVE WS-SEV-APPLICATIONS TO TC-APPLICATIONS.
023100     IF TC-APPLICATIONS > 0
023200         COMPUTE TC-COST-PER-APPL ROUNDED =
023300             TC-TOTAL-COST / TC-APPLICATIONS
023400     ELSE
023500         MOVE ZERO TO TC-COST-PER-APPL
023600     END-IF.
023700*---------------------------------------------------------------*
023800 2400-COMPUTE-SAVINGS-AND-BREAKDOWN.
023900*---------------------------------------------------------------*
024000*    A PRICED CATALOG MATCH SAVES AGAINST THE OLD 1.5X BLANKET
024100*    RATE (33.3 PERCENT); THE DEFAULT-PESTICIDE PATH SAVES A
024200*    FLATTER THIRTY PERCENT SINCE THE DOSAGE WAS NOT TAILORED.
024300*---------------------------------------------------------------*
024400     IF TC-PRICE-DEFAULT
024500         COMPUTE TC-POTENTIAL-SAVINGS ROUNDED =
024600             TC-TOTAL-COST * 0.3
024700         COMPUTE TC-REDUCED-KG ROUNDED = TC-TOTAL-KG * 0.3
024800         MOVE 30.0 TO TC-REDUCTION-PCT
024900     ELSE
025000         COMPUTE TC-POTENTIAL-SAVINGS ROUNDED =
025100             TC-TOTAL-COST * 0.5
025200         COMPUTE TC-REDUCED-KG ROUNDED = TC-TOTAL-KG * 0.5
025300         MOVE 33.3 TO TC-REDUCTION-PCT
025400     END-IF.
025500     COMPUTE TC-LABOR-COST ROUNDED = TC-APPLICATIONS * 500.
025600     COMPUTE TC-FUEL-COST  ROUNDED = TC-APPLICATIONS * 200.
025700     COMPUTE TC-EQUIP-COST ROUNDED = TC-APPLICATIONS * 100.
025800     COMPUTE TC-TOTAL-TREAT-COST ROUNDED =
025900         TC-TOTAL-COST + (TC-APPLICATIONS * 800).
026000*---------------------------------------------------------------*
026100 2600-ZERO-THE-COST.
026200*---------------------------------------------------------------*
026300*    A HEALTHY SCAN CARRIES NO TREATMENT -- EVERY COST AND
026400*    QUANTITY FIELD ON THE LINKAGE GOES TO ZERO RATHER THAN
026500*    FALLING INTO THE DEFAULT-PESTICIDE PRICING PATH.
026600*---------------------------------------------------------------*
026700     MOVE SPACES TO TC-PESTICIDE-NAME.
026800     MOVE ZERO   TO TC-APPLICATIONS
026900                    TC-ADJ-DOSE-PER-HA
027000                    TC-TOTAL-KG
027100                    TC-PRICE-PER-KG
027200                    TC-TOTAL-COST
027300                    TC-WATER-LITERS
027400                    TC-COST-PER-APPL
027500                    TC-POTENTIAL-SAVINGS
027600                    TC-REDUCED-KG
027700                    TC-REDUCTION-PCT
027800                    TC-LABOR-COST
027900                    TC-FUEL-COST
028000                    TC-EQUIP-COST
028100                    TC-TOTAL-TREAT-COST.
028200     SET TC-PRICE-DEFAULT TO TRUE.
028300*---------------------------------------------------------------*
028400 2900-BUILD-DEBUG-LINE.
028500*---------------------------------------------------------------*
028600     MOVE TC-ADJ-DOSE-PER-HA TO WS-DOSAGE-WORK-AREA.
028700     MOVE TC-TOTAL-COST      TO WSD-DEBUG-TOTAL-COST.
028800     DISPLAY WS-DEBUG-LINE.
