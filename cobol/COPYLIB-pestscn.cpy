000100*---------------------------------------------------------------*
000200* COPYLIB:  PESTSCN
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* FIELD SCAN INPUT RECORD -- ONE RECORD PER LEAF-IMAGE SCAN
000600* SUBMITTED BY A FIELD AGENT AGAINST A TOMATO, BRINJAL OR
000700* CAPSICUM PLOT.  READ BY PESTMAIN, ONE SCAN PER PASS OF THE
000800* DISEASE ADVISORY RUN.
000900*
001000* MAINTENENCE LOG
001100* DATE      AUTHOR          MAINTENANCE REQUIREMENT
001200* --------- --------------  -------------------------------
001300* 03/11/91  D QUINTERO      CREATED FOR ADVISORY RUN PMS-101       PMS-101
001400* 06/02/93  E ACKERMAN      ADDED SI-WEATHER-COND PER PMS-118      PMS-118
001500* 01/14/99  R DASGUPTA      Y2K REVIEW - NO DATE FIELDS HERE           Y2K
001600*---------------------------------------------------------------*
001700 01  SCAN-INPUT-RECORD.
001800     05  SI-SCAN-ID              PIC 9(06).
001900     05  SI-CROP-TYPE            PIC X(10).
002000     05  SI-FEATURE-GROUP.
002100         10  SI-TEXTURE-VARIANCE PIC 9(05)V99.
002200         10  SI-EDGE-DENSITY     PIC V9(04).
002300*---------------------------------------------------------------*
002400*    ALTERNATE VIEW OF THE TEXTURE/EDGE FEATURE PAIR USED BY
002500*    PESTMAIN WHEN THE TWO FEATURES ARE MOVED AS ONE BLOCK
002600*    ACROSS THE CALL INTERFACE TO PESTCLS.
002700*---------------------------------------------------------------*
002800     05  SI-FEATURE-PAIR REDEFINES SI-FEATURE-GROUP
002900                                 PIC X(11).
003000     05  SI-FARM-SIZE-HA         PIC 9(04)V99.
003100     05  SI-LOCATION             PIC X(30).
003200     05  SI-WEATHER-COND         PIC X(20).
003300     05  FILLER                  PIC X(05).
