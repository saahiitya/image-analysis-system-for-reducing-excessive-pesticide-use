000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    PESTCMP
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/09/95 EDWIN ACKERMAN  CREATED FOR ADVISORY RUN PMS-148 -      PMS-148
000900*                          STANDALONE PESTICIDE COST COMPARISON,
001000*                          LETS THE FIELD OFFICE RANK A SHORT
001100*                          LIST OF NAMED PESTICIDES BY THE COST
001200*                          OF TREATING ONE FARM
001300* 01/14/99 R DASGUPTA      Y2K REVIEW - NO DATE FIELDS IN THIS         Y2K
001400*                          PROGRAM, NO CHANGE REQUIRED
001500* 08/02/01 DAVID QUINTERO  ADDED WS-CALL-COUNT FOR AUDIT PMS-166   PMS-166
001550* 03/19/02 R DASGUPTA      ADDED FILE-STATUS ABEND PATH        PMS-171
001560*                          MATCHING PMS-171 CHANGE IN PESTMAIN/
001570*                          PESTSTAT
001600*
001700*===============================================================*
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.  PESTCMP.
002000 AUTHOR. EDWIN ACKERMAN.
002100 INSTALLATION. COBOL DEVELOPMENT CENTER.
002200 DATE-WRITTEN. 03/09/95.
002300 DATE-COMPILED. 03/09/95.
002400 SECURITY. NON-CONFIDENTIAL.
002500*===============================================================*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-3081.
002900 OBJECT-COMPUTER. IBM-3081.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS HOUSE-ALPHA IS 'A' THRU 'Z'
003300     UPSI-0 ON STATUS IS PESTCMP-DEBUG-SW.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT COMPARE-REQUEST ASSIGN TO CMPREQ
003700            FILE STATUS IS WS-CMPREQ-STATUS.
003800     SELECT COMPARE-REPORT  ASSIGN TO CMPRPT.
003900     SELECT SORT-FILE       ASSIGN TO CMPSORT.
004000*---------------------------------------------------------------*
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  COMPARE-REQUEST
004400     LABEL RECORDS ARE STANDARD
004500     RECORDING MODE IS F.
004600 01  COMPARE-REQUEST-RECORD.
004700     05  CR-FARM-SIZE-HA          PIC 9(04)V99.
004800     05  CR-PESTICIDE-ENTRY OCCURS 8 TIMES
004900                            INDEXED BY CR-INDEX.
005000         10  CR-PESTICIDE-NAME    PIC X(25).
005100     05  FILLER                   PIC X(24).
005200*---------------------------------------------------------------*
005300 FD  COMPARE-REPORT
005400     LABEL RECORDS ARE STANDARD
005500     RECORDING MODE IS F.
005600 77  COMPARE-PRINT-LINE           PIC X(132).
005700*---------------------------------------------------------------*
005800 SD  SORT-FILE.
005900 01  SORT-RECORD.
006000     05  SK-COST                  PIC 9(08)V99.
006100     05  SK-PESTICIDE-NAME        PIC X(25).
006200     05  SK-AMOUNT-KG             PIC 9(06)V99.
006300     05  SK-PRICE-PER-KG          PIC 9(05)V99.
006350     05  SK-EFFECTIVENESS         PIC X(12).
006400     05  FILLER                   PIC X(05).
006500*---------------------------------------------------------------*
006600 WORKING-STORAGE SECTION.
006700*---------------------------------------------------------------*
006800*    PESTICIDE PRICE TABLE, SHARED WITH PESTCST AND PESTSEA
006900*    THROUGH THIS SAME COPYBOOK.  THE REGION TABLE THAT RIDES
007000*    ALONG IN PESTPRI IS NOT REFERENCED HERE -- U5 COMPARISONS
007100*    CARRY NO REGIONAL OR SEVERITY ADJUSTMENT.
007200*---------------------------------------------------------------*
007300     COPY PESTPRI.
007400*---------------------------------------------------------------*
007500 01  WS-MISC-SWITCHES.
007600     05  PESTCMP-DEBUG-SW          PIC X(01) VALUE 'N'.
007700         88  PESTCMP-DEBUG-ON          VALUE 'Y'.
007800     05  WS-CMPREQ-STATUS          PIC X(02) VALUE '00'.
007900         88  WS-CMPREQ-OK              VALUE '00'.
008000         88  WS-CMPREQ-EOF             VALUE '10'.
008100     05  WS-END-OF-REQUEST-SW      PIC X(01) VALUE 'N'.
008200         88  WS-END-OF-REQUEST         VALUE 'Y'.
008300     05  WS-SORT-EOF-SW            PIC X(01) VALUE 'N'.
008400         88  WS-SORT-END-OF-FILE       VALUE 'Y'.
008500     05  FILLER                    PIC X(01).
008600 77  WS-CALL-COUNT                PIC S9(05) VALUE ZERO
008700                                  USAGE IS COMP.
008800 77  WS-MATCH-COUNT               PIC S9(03) VALUE ZERO
008900                                  USAGE IS COMP.
009000*---------------------------------------------------------------*
009100*    ALTERNATE VIEW OF THE REQUEST'S FARM-SIZE FIELD, LETTING
009200*    9900-EDIT-CHECK (NOT CARRIED FORWARD FROM THE OLD 1995
009300*    RELEASE) VERIFY THE WHOLE/FRACTION SPLIT ON A SUSPECT
009400*    HECTARE FIGURE.  KEPT FOR THE NEXT MAINTAINER WHO REVIVES
009500*    THAT CHECK.
009600*---------------------------------------------------------------*
009700 01  WS-FARM-SIZE-WORK             PIC 9(04)V99.
009800 01  WS-FARM-SIZE-PARTS REDEFINES WS-FARM-SIZE-WORK.
009900     05  WSF-FARM-SIZE-WHOLE       PIC 9(04).
010000     05  WSF-FARM-SIZE-FRACTION    PIC 99.
010100*---------------------------------------------------------------*
010200*    ALTERNATE HALVES VIEW OF A PESTICIDE NAME BEING MATCHED,
010300*    USED BY 9900-TABLE-ERROR-DUMP TO SHOW A NAME THAT DID NOT
010400*    RESOLVE AGAINST PR-PESTICIDE ON ONE OPERATOR LINE.
010500*---------------------------------------------------------------*
010600 01  WS-NAME-WORK                  PIC X(25).
010700 01  WS-NAME-HALVES REDEFINES WS-NAME-WORK.
010800     05  WS-NAME-HALF-1            PIC X(13).
010900     05  WS-NAME-HALF-2            PIC X(12).
011000*---------------------------------------------------------------*
011100 01  WS-COMPARE-WORK-AREA.
011200     05  WS-AMOUNT-KG              PIC 9(06)V99.
011300     05  WS-LINE-COST              PIC 9(08)V99.
011400     05  FILLER                    PIC X(01).
011500*---------------------------------------------------------------*
011600* EDITED VIEW OF THE COMPARE WORK AREA, DISPLAYED WHEN PESTCMP-
011700* DEBUG-ON IS SWITCHED ON AT THE JCL LEVEL (UPSI-0).
011800*---------------------------------------------------------------*
011900 01  WS-COMPARE-WORK-EDIT REDEFINES WS-COMPARE-WORK-AREA.
012000     05  WSE-AMOUNT-KG             PIC ZZZZZ9.99.
012100     05  WSE-LINE-COST             PIC ZZZZZZZ9.99.
012200*---------------------------------------------------------------*
012300 01  WS-DEBUG-LINE.
012400     05  FILLER PIC X(15) VALUE 'PESTCMP MATCH ='.
012500     05  WSD-MATCH-COUNT           PIC ZZ9.
012600     05  FILLER PIC X(01) VALUE SPACE.
012700*---------------------------------------------------------------*
012800*    REPORT LINE LAYOUTS.
012900*---------------------------------------------------------------*
013000 01  HDG-LINE-1.
013100     05  FILLER PIC X(35)
013200         VALUE 'PESTCMP -- PESTICIDE COST COMPARE '.
013300     05  FILLER PIC X(79) VALUE SPACE.
013400     05  FILLER PIC X(05) VALUE 'PAGE '.
013500     05  HL1-PAGE-NUM             PIC ZZ9.
013600     05  FILLER                   PIC X(10) VALUE SPACE.
013700 01  HDG-LINE-2.
013800     05  FILLER PIC X(25) VALUE 'PESTICIDE NAME           '.
013900     05  FILLER PIC X(12) VALUE 'AMOUNT (KG) '.
014000     05  FILLER PIC X(14) VALUE 'PRICE/KG (RS) '.
014100     05  FILLER PIC X(16) VALUE 'ESTIMATED COST  '.
014150     05  FILLER PIC X(14) VALUE 'EFFECTIVENESS '.
014200 01  DET-LINE.
014300     05  DET-PESTICIDE-NAME       PIC X(25).
014400     05  FILLER                   PIC X(02) VALUE SPACE.
014500     05  DET-AMOUNT-KG            PIC ZZZZZ9.99.
014600     05  FILLER                   PIC X(04) VALUE SPACE.
014700     05  DET-PRICE-PER-KG         PIC ZZZZ9.99.
014800     05  FILLER                   PIC X(04) VALUE SPACE.
014900     05  DET-LINE-COST            PIC ZZZZZZ9.99.
014950     05  FILLER                   PIC X(03) VALUE SPACE.
014960     05  DET-EFFECTIVENESS        PIC X(12).
015000*---------------------------------------------------------------*
015100 01  WS-PAGE-CONTROL.
015200     05  WS-LINE-COUNT             PIC S9(03) VALUE ZERO
015300                                   USAGE IS COMP.
015400     05  WS-PAGE-COUNT             PIC S9(03) VALUE ZERO
015500                                   USAGE IS COMP.
015600     05  WS-LINES-ON-PAGE          PIC S9(03) VALUE 55
015700                                   USAGE IS COMP.
015800     05  FILLER                    PIC X(01).
015900*===============================================================*
016000 PROCEDURE DIVISION.
016100*---------------------------------------------------------------*
016200 0000-MAIN-ROUTINE.
016300*---------------------------------------------------------------*
016400     PERFORM 1000-OPEN-FILES.
016500     PERFORM 9100-PRINT-HEADINGS.
016600     SORT SORT-FILE
016700         ON ASCENDING KEY SK-COST
016800         INPUT PROCEDURE  IS 2000-BUILD-SORT-FILE
016900         OUTPUT PROCEDURE IS 3000-PRINT-SORT-FILE.
017000     IF PESTCMP-DEBUG-ON
017100         MOVE WS-MATCH-COUNT TO WSD-MATCH-COUNT
017200         DISPLAY WS-DEBUG-LINE
017300     END-IF.
017400     PERFORM 3900-CLOSE-FILES.
017500     GOBACK.
017600*---------------------------------------------------------------*
017700 1000-OPEN-FILES.
017800*---------------------------------------------------------------*
017900     OPEN INPUT  COMPARE-REQUEST.
017910     IF NOT WS-CMPREQ-OK
017920         DISPLAY 'PESTCMP - CMPREQ OPEN FAILED, STATUS='
017930             WS-CMPREQ-STATUS
017940         GO TO 9990-ABEND-RUN
017950     END-IF.
018000     OPEN OUTPUT COMPARE-REPORT.
018100*---------------------------------------------------------------*
018200 2000-BUILD-SORT-FILE.
018300*---------------------------------------------------------------*
018400     PERFORM 8000-READ-COMPARE-REQUEST.
018500     PERFORM 2100-PROCESS-ONE-REQUEST
018600         UNTIL WS-END-OF-REQUEST.
018700*---------------------------------------------------------------*
018800 2100-PROCESS-ONE-REQUEST.
018900*---------------------------------------------------------------*
019000     ADD 1 TO WS-CALL-COUNT.
019100     MOVE CR-FARM-SIZE-HA TO WS-FARM-SIZE-WORK.
019200     IF PESTCMP-DEBUG-ON
019300         DISPLAY WSF-FARM-SIZE-WHOLE
019400         DISPLAY WSF-FARM-SIZE-FRACTION
019500     END-IF.
019600     PERFORM 2200-SCAN-REQUESTED-NAMES
019700         VARYING CR-INDEX FROM 1 BY 1
019800         UNTIL CR-INDEX > 8.
019900     PERFORM 8000-READ-COMPARE-REQUEST.
020000*---------------------------------------------------------------*
020100 2200-SCAN-REQUESTED-NAMES.
020200*---------------------------------------------------------------*
020300     MOVE CR-PESTICIDE-NAME (CR-INDEX) TO WS-NAME-WORK.
020400     IF WS-NAME-WORK NOT = SPACES
020500         SET PR-INDEX TO 1
020600         SEARCH PR-ENTRY
020700             AT END
020800                 CONTINUE
020900             WHEN PR-PESTICIDE (PR-INDEX) = WS-NAME-WORK
021000                 ADD 1 TO WS-MATCH-COUNT
021100                 PERFORM 2300-COMPUTE-LINE-COST
021200                 PERFORM 9200-WRITE-SORT-RECORD
021300         END-SEARCH
021400     END-IF.
021500*---------------------------------------------------------------*
021600 2300-COMPUTE-LINE-COST.
021700*---------------------------------------------------------------*
021800*    NO REGIONAL OR SEVERITY ADJUSTMENT ON A U5 COMPARISON --
021900*    JUST THE CATALOG DOSAGE/HA TIMES THE FARM SIZE AT THE
022000*    TABLE PRICE.
022100*---------------------------------------------------------------*
022200     COMPUTE WS-AMOUNT-KG ROUNDED =
022300         PR-DOSAGE-PER-HA (PR-INDEX) * CR-FARM-SIZE-HA.
022400     COMPUTE WS-LINE-COST ROUNDED =
022500         WS-AMOUNT-KG * PR-PRICE-PER-KG (PR-INDEX).
022600*---------------------------------------------------------------*
022700 3000-PRINT-SORT-FILE.
022800*---------------------------------------------------------------*
022900     PERFORM 8200-RETURN-SORT-RECORD.
023000     PERFORM 3100-PRINT-ONE-SORTED-LINE
023100         UNTIL WS-SORT-END-OF-FILE.
023200*---------------------------------------------------------------*
023300 3100-PRINT-ONE-SORTED-LINE.
023400*---------------------------------------------------------------*
023500     PERFORM 9300-PRINT-DETAIL-LINE.
023600     PERFORM 8200-RETURN-SORT-RECORD.
023700*---------------------------------------------------------------*
023800 3900-CLOSE-FILES.
023900*---------------------------------------------------------------*
024000     CLOSE COMPARE-REQUEST.
024100     CLOSE COMPARE-REPORT.
024200*---------------------------------------------------------------*
024300 8000-READ-COMPARE-REQUEST.
024400*---------------------------------------------------------------*
024500     READ COMPARE-REQUEST
024600         AT END
024700             SET WS-END-OF-REQUEST TO TRUE
024800     END-READ.
024900*---------------------------------------------------------------*
025000 8200-RETURN-SORT-RECORD.
025100*---------------------------------------------------------------*
025200     RETURN SORT-FILE
025300         AT END
025400             SET WS-SORT-END-OF-FILE TO TRUE
025500     END-RETURN.
025600*---------------------------------------------------------------*
025700 9100-PRINT-HEADINGS.
025800*---------------------------------------------------------------*
025900     ADD 1 TO WS-PAGE-COUNT.
026000     MOVE WS-PAGE-COUNT TO HL1-PAGE-NUM.
026100     WRITE COMPARE-PRINT-LINE FROM HDG-LINE-1
026200         AFTER ADVANCING PAGE.
026300     WRITE COMPARE-PRINT-LINE FROM HDG-LINE-2
026400         AFTER ADVANCING 2 LINES.
026500     MOVE 3 TO WS-LINE-COUNT.
026600*---------------------------------------------------------------*
026700 9200-WRITE-SORT-RECORD.
026800*---------------------------------------------------------------*
026900     MOVE SPACES           TO SORT-RECORD.
027000     MOVE WS-LINE-COST     TO SK-COST.
027100     MOVE WS-NAME-WORK     TO SK-PESTICIDE-NAME.
027200     MOVE WS-AMOUNT-KG     TO SK-AMOUNT-KG.
027300     MOVE PR-PRICE-PER-KG (PR-INDEX) TO SK-PRICE-PER-KG.
027350     MOVE PR-EFFECTIVENESS (PR-INDEX) TO SK-EFFECTIVENESS.
027400     RELEASE SORT-RECORD.
027500*---------------------------------------------------------------*
027600 9300-PRINT-DETAIL-LINE.
027700*---------------------------------------------------------------*
027800     IF WS-LINE-COUNT > WS-LINES-ON-PAGE
027900         PERFORM 9100-PRINT-HEADINGS
028000     END-IF.
028100     MOVE SK-PESTICIDE-NAME   TO DET-PESTICIDE-NAME.
028200     MOVE SK-AMOUNT-KG        TO DET-AMOUNT-KG.
028300     MOVE SK-PRICE-PER-KG     TO DET-PRICE-PER-KG.
028400     MOVE SK-COST             TO DET-LINE-COST.
028450     MOVE SK-EFFECTIVENESS    TO DET-EFFECTIVENESS.
028500     WRITE COMPARE-PRINT-LINE FROM DET-LINE
028600         AFTER ADVANCING 1 LINE.
028700     ADD 1 TO WS-LINE-COUNT.
028710*---------------------------------------------------------------*
028720 9990-ABEND-RUN.
028730*---------------------------------------------------------------*
028740*    CMPREQ FILE-STATUS FAILURE ON OPEN FALLS THROUGH HERE
028750*    STRAIGHT FROM 1000-OPEN-FILES -- NO REQUEST FILE, NO RUN.
028760*---------------------------------------------------------------*
028770     DISPLAY 'PESTCMP - RUN ABENDED, CMPREQ NOT OPEN'.
028780     GOBACK.
