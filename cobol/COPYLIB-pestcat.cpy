000100*---------------------------------------------------------------*
000200* COPYLIB:  PESTCAT
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* PESTICIDE CATALOG TABLE -- COMPILED-IN LOOKUP OF THE HOUSE
000600* RECOMMENDED PESTICIDE FOR EACH CROP/DISEASE PAIR THE
000700* CLASSIFIER CAN RETURN.  SEARCHED BY PESTPLN.  THE TABLE IS
000800* BUILT AS A FLAT INITIALIZATION AREA AND RE-MAPPED WITH
000900* REDEFINES SO THE PACKAGE CAN BE MAINTAINED ONE ROW PER LINE.
001000*
001100* MAINTENENCE LOG
001200* DATE      AUTHOR          MAINTENANCE REQUIREMENT
001300* --------- --------------  -------------------------------
001400* 04/02/91  D QUINTERO      CREATED FOR ADVISORY RUN PMS-101       PMS-101
001500* 09/14/92  E ACKERMAN      ADDED CAPSICUM ROWS PER PMS-112        PMS-112
001600* 01/14/99  R DASGUPTA      Y2K REVIEW - NO DATE FIELDS HERE           Y2K
001700*---------------------------------------------------------------*
001800 01  CAT-INIT-TABLE.
001900     05  FILLER PIC X(90) VALUE
002000         'TOMATO    EARLY BLIGHT             MANCOZEB, CHLOROTHAL
002100-        'ONIL                00800060000    '.
002200     05  FILLER PIC X(90) VALUE
002300         'TOMATO    LATE BLIGHT              METALAXYL, COPPER OX
002400-        'YCHLORIDE           01200075000    '.
002500     05  FILLER PIC X(90) VALUE
002600         'TOMATO    BACTERIAL SPOT           COPPER HYDROXIDE    
002700-        '                    01000068000    '.
002800     05  FILLER PIC X(90) VALUE
002900         'TOMATO    SEPTORIA LEAF SPOT       CHLOROTHALONIL      
003000-        '                    00900062000    '.
003100     05  FILLER PIC X(90) VALUE
003200         'TOMATO    LEAF MOLD                COPPER OXYCHLORIDE  
003300-        '                    00700064000    '.
003400     05  FILLER PIC X(90) VALUE
003500         'BRINJAL   PHOMOPSIS BLIGHT         CARBENDAZIM, MANCOZE
003600-        'B                   00800055000    '.
003700     05  FILLER PIC X(90) VALUE
003800         'BRINJAL   BACTERIAL WILT           COPPER OXYCHLORIDE  
003900-        '                    01000064000    '.
004000     05  FILLER PIC X(90) VALUE
004100         'BRINJAL   LITTLE LEAF              IMIDACLOPRID        
004200-        '                    00300090000    '.
004300     05  FILLER PIC X(90) VALUE
004400         'BRINJAL   SHOOT AND FRUIT BORER    EMAMECTIN BENZOATE  
004500-        '                    00200120000    '.
004600     05  FILLER PIC X(90) VALUE
004700         'CAPSICUM  ANTHRACNOSE              AZOXYSTROBIN, DIFENO
004800-        'CONAZOLE            00500110000    '.
004900     05  FILLER PIC X(90) VALUE
005000         'CAPSICUM  PHYTOPHTHORA BLIGHT      METALAXYL, MANCOZEB 
005100-        '                    01000078000    '.
005200     05  FILLER PIC X(90) VALUE
005300         'CAPSICUM  POWDERY MILDEW           SULFUR              
005400-        '                    01200035000    '.
005500     05  FILLER PIC X(90) VALUE
005600         'CAPSICUM  BACTERIAL LEAF SPOT      COPPER HYDROXIDE    
005700-        '                    00800068000    '.
005800*---------------------------------------------------------------*
005900 01  CATALOG-TABLE REDEFINES CAT-INIT-TABLE.
006000     05  CAT-ENTRY OCCURS 13 TIMES
006100                   INDEXED BY CAT-INDEX.
006200         10  CAT-CROP            PIC X(10).
006300         10  CAT-DISEASE         PIC X(25).
006400         10  CAT-ACTIVES         PIC X(40).
006500         10  CAT-DOSE-PER-HA-L   PIC 9(02)V99.
006600         10  CAT-PRICE-PER-L     PIC 9(05)V99.
006700         10  FILLER              PIC X(04).
006800 77  WS-CATALOG-ENTRY-COUNT      PIC S9(03) VALUE 13
006900                                 USAGE IS COMP.
007000*---------------------------------------------------------------*
007100* FALLBACK ROW USED WHEN THE CROP/DISEASE PAIR IS NOT FOUND
007200* ANYWHERE IN THE CATALOG TABLE ABOVE.
007300*---------------------------------------------------------------*
007400 01  CAT-FALLBACK-ENTRY.
007500     05  CAT-FB-ACTIVES          PIC X(40) VALUE
007600             'GENERAL COPPER FUNGICIDE'.
007700     05  CAT-FB-DOSE-PER-HA-L    PIC 9(02)V99 VALUE 0.80.
007800     05  CAT-FB-PRICE-PER-L      PIC 9(05)V99 VALUE 600.00.
007900     05  FILLER                  PIC X(05).
