000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    PESTSEA
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/19/94 EDWIN ACKERMAN  CREATED FOR ADVISORY RUN PMS-141 -      PMS-141
000900*                          STANDALONE SEASONAL SPEND ESTIMATOR,
001000*                          RUN OFFLINE FROM THE SCAN-TO-HISTORY
001100*                          PASS FOR THE EXTENSION OFFICE BUDGET
001200*                          WORKSHEET
001300* 03/09/95 EDWIN ACKERMAN  ADDED REGIONAL MULTIPLIER TO THE        PMS-147
001400*                          PESTICIDE LINE PMS-147
001500* 01/14/99 R DASGUPTA      Y2K REVIEW - NO DATE FIELDS IN THIS         Y2K
001600*                          PROGRAM, NO CHANGE REQUIRED
001700* 08/02/01 DAVID QUINTERO  ADDED WS-CALL-COUNT FOR AUDIT PMS-166   PMS-166
001800*
001900*===============================================================*
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.  PESTSEA.
002200 AUTHOR. EDWIN ACKERMAN.
002300 INSTALLATION. COBOL DEVELOPMENT CENTER.
002400 DATE-WRITTEN. 11/19/94.
002500 DATE-COMPILED. 11/19/94.
002600 SECURITY. NON-CONFIDENTIAL.
002700*===============================================================*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-3081.
003100 OBJECT-COMPUTER. IBM-3081.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS HOUSE-ALPHA IS 'A' THRU 'Z'
003500     UPSI-0 ON STATUS IS PESTSEA-DEBUG-SW.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT SEASONAL-REQUEST ASSIGN TO SEASREQ
003900            FILE STATUS IS WS-SEASREQ-STATUS.
004000     SELECT SEASONAL-REPORT  ASSIGN TO SEASRPT.
004100*---------------------------------------------------------------*
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  SEASONAL-REQUEST
004500     LABEL RECORDS ARE STANDARD
004600     RECORDING MODE IS F.
004700 01  SEASONAL-REQUEST-RECORD.
004800     05  SR-CROP-TYPE             PIC X(10).
004900     05  SR-FARM-SIZE-HA          PIC 9(04)V99.
005000     05  SR-LOCATION              PIC X(30).
005100     05  FILLER                   PIC X(24).
005200*---------------------------------------------------------------*
005300 FD  SEASONAL-REPORT
005400     LABEL RECORDS ARE STANDARD
005500     RECORDING MODE IS F.
005600 77  SEASONAL-PRINT-LINE          PIC X(132).
005700*---------------------------------------------------------------*
005800 WORKING-STORAGE SECTION.
005900*---------------------------------------------------------------*
006000*    PRICE TABLE AND REGIONAL COST-MULTIPLIER TABLE, THE SAME
006100*    COPYBOOK PESTCST AND PESTCMP BOTH DRAW FROM.  ONLY THE
006200*    AVERAGE-PRICE FALLBACK AND THE REGION TABLE ARE USED HERE.
006300*---------------------------------------------------------------*
006400     COPY PESTPRI.
006500*---------------------------------------------------------------*
006600 01  WS-MISC-SWITCHES.
006700     05  PESTSEA-DEBUG-SW          PIC X(01) VALUE 'N'.
006800         88  PESTSEA-DEBUG-ON          VALUE 'Y'.
006900     05  WS-SEASREQ-STATUS         PIC X(02) VALUE '00'.
007000         88  WS-SEASREQ-OK             VALUE '00'.
007100         88  WS-SEASREQ-EOF            VALUE '10'.
007200     05  WS-END-OF-REQUEST-SW      PIC X(01) VALUE 'N'.
007300         88  WS-END-OF-REQUEST         VALUE 'Y'.
007400     05  WS-REGION-FOUND-SW        PIC X(01) VALUE 'N'.
007500         88  WS-REGION-FOUND           VALUE 'Y'.
007600     05  FILLER                    PIC X(01).
007700 77  WS-CALL-COUNT                PIC S9(05) VALUE ZERO
007800                                  USAGE IS COMP.
007900 77  WS-KEYWORD-TALLY             PIC S9(03) VALUE ZERO
008000                                  USAGE IS COMP.
008100 77  WS-TREATMENTS-PER-SEASON     PIC S9(02) VALUE ZERO
008200                                  USAGE IS COMP.
008300*---------------------------------------------------------------*
008400*    ALTERNATE VIEW OF THE REQUEST'S FARM-SIZE FIELD, LETTING
008500*    9900-EDIT-CHECK (NOT CARRIED FORWARD FROM THE OLD 1994
008600*    RELEASE) VERIFY THE WHOLE/FRACTION SPLIT ON A SUSPECT
008700*    HECTARE FIGURE.  KEPT FOR THE NEXT MAINTAINER WHO REVIVES
008800*    THAT CHECK.
008900*---------------------------------------------------------------*
009000 01  WS-FARM-SIZE-WORK             PIC 9(04)V99.
009100 01  WS-FARM-SIZE-PARTS REDEFINES WS-FARM-SIZE-WORK.
009200     05  WSF-FARM-SIZE-WHOLE       PIC 9(04).
009300     05  WSF-FARM-SIZE-FRACTION    PIC 99.
009400*---------------------------------------------------------------*
009500*    AVERAGE PESTICIDE PRICE/DOSAGE USED FOR THE SEASONAL
009600*    ESTIMATE -- THE ADVISORY RUN DOES NOT KNOW WHICH ACTIVE
009700*    WILL EVENTUALLY BE PICKED, SO A HOUSE-STANDARD AVERAGE
009800*    APPLIES INSTEAD OF A PRICE-TABLE LOOKUP.
009900*---------------------------------------------------------------*
010000 01  WS-SEASON-CONSTANTS.
010100     05  WS-AVG-PRICE-PER-KG       PIC 9(05)V99 VALUE 600.00.
010200     05  WS-AVG-DOSAGE-PER-HA      PIC 9(02)V99 VALUE 2.00.
010300     05  FILLER                    PIC X(01).
010400 01  WS-LOCATION-UPPER            PIC X(30).
010500 01  WS-LOCATION-HALVES REDEFINES WS-LOCATION-UPPER.
010600     05  WS-LOCATION-HALF-1        PIC X(15).
010700     05  WS-LOCATION-HALF-2        PIC X(15).
010800*---------------------------------------------------------------*
010900 01  WS-SEASON-WORK-AREA.
011000     05  WS-REGIONAL-MULT          PIC 9V99.
011100     05  WS-SEASONAL-KG            PIC 9(06)V99.
011200     05  WS-PESTICIDE-COST         PIC 9(08)V99.
011300     05  WS-LABOR-COST             PIC 9(07)V99.
011400     05  WS-FUEL-COST              PIC 9(07)V99.
011500     05  WS-EQUIP-COST             PIC 9(07)V99.
011600     05  WS-TOTAL-SEASON-COST      PIC 9(08)V99.
011700     05  WS-COST-PER-HA            PIC 9(08)V99.
011800     05  WS-MONTHLY-AVERAGE        PIC 9(08)V99.
011900     05  FILLER                    PIC X(01).
012000*---------------------------------------------------------------*
012100* EDITED VIEW OF THE SEASON WORK AREA, DISPLAYED WHEN PESTSEA-
012200* DEBUG-ON IS SWITCHED ON AT THE JCL LEVEL (UPSI-0).
012300*---------------------------------------------------------------*
012400 01  WS-SEASON-WORK-EDIT REDEFINES WS-SEASON-WORK-AREA.
012500     05  WSE-REGIONAL-MULT         PIC 9.99.
012600     05  WSE-SEASONAL-KG           PIC ZZZZZ9.99.
012700     05  WSE-PESTICIDE-COST        PIC ZZZZZZZ9.99.
012800     05  WSE-LABOR-COST            PIC ZZZZZZ9.99.
012900     05  WSE-FUEL-COST             PIC ZZZZZZ9.99.
013000     05  WSE-EQUIP-COST            PIC ZZZZZZ9.99.
013100     05  WSE-TOTAL-SEASON-COST     PIC ZZZZZZZ9.99.
013200     05  WSE-COST-PER-HA           PIC ZZZZZZZ9.99.
013300     05  WSE-MONTHLY-AVERAGE       PIC ZZZZZZZ9.99.
013400*---------------------------------------------------------------*
013500 01  WS-DEBUG-LINE.
013600     05  FILLER PIC X(15) VALUE 'PESTSEA TOTAL='.
013700     05  WSD-DEBUG-TOTAL-COST      PIC ZZZZZZ9.99.
013800     05  FILLER PIC X(01) VALUE SPACE.
013900*---------------------------------------------------------------*
014000*    REPORT LINE LAYOUTS.
014100*---------------------------------------------------------------*
014200 01  HDG-LINE-1.
014300     05  FILLER                   PIC X(40)
014400         VALUE 'PESTSEA -- SEASONAL PESTICIDE BUDGET RUN'.
014500     05  FILLER                   PIC X(74) VALUE SPACE.
014600     05  FILLER                   PIC X(05) VALUE 'PAGE '.
014700     05  HL1-PAGE-NUM             PIC ZZ9.
014800     05  FILLER                   PIC X(10) VALUE SPACE.
014900 01  HDG-LINE-2.
015000     05  FILLER PIC X(10) VALUE 'CROP TYPE '.
015100     05  FILLER PIC X(08) VALUE 'FARM HA '.
015200     05  FILLER PIC X(14) VALUE 'TREATMENTS/SSN'.
015300     05  FILLER PIC X(16) VALUE 'PESTICIDE COST  '.
015400     05  FILLER PIC X(12) VALUE 'LABOR COST  '.
015500     05  FILLER PIC X(11) VALUE 'FUEL COST  '.
015600     05  FILLER PIC X(12) VALUE 'EQUIP COST  '.
015700     05  FILLER PIC X(13) VALUE 'SEASON TOTAL '.
015800     05  FILLER PIC X(11) VALUE 'COST/HA    '.
015900     05  FILLER PIC X(15) VALUE 'MONTHLY AVERAGE'.
016000 01  DET-LINE.
016100     05  DET-CROP-TYPE            PIC X(10).
016200     05  FILLER                   PIC X(01) VALUE SPACE.
016300     05  DET-FARM-SIZE            PIC ZZZ9.99.
016400     05  FILLER                   PIC X(04) VALUE SPACE.
016500     05  DET-TREATMENTS           PIC Z9.
016600     05  FILLER                   PIC X(11) VALUE SPACE.
016700     05  DET-PESTICIDE-COST       PIC ZZZZZZ9.99.
016800     05  FILLER                   PIC X(03) VALUE SPACE.
016900     05  DET-LABOR-COST           PIC ZZZZZ9.99.
017000     05  FILLER                   PIC X(03) VALUE SPACE.
017100     05  DET-FUEL-COST            PIC ZZZZZ9.99.
017200     05  FILLER                   PIC X(03) VALUE SPACE.
017300     05  DET-EQUIP-COST           PIC ZZZZZ9.99.
017400     05  FILLER                   PIC X(03) VALUE SPACE.
017500     05  DET-TOTAL-COST           PIC ZZZZZZ9.99.
017600     05  FILLER                   PIC X(02) VALUE SPACE.
017700     05  DET-COST-PER-HA          PIC ZZZZZZ9.99.
017800     05  FILLER                   PIC X(02) VALUE SPACE.
017900     05  DET-MONTHLY-AVERAGE      PIC ZZZZZZ9.99.
018000*---------------------------------------------------------------*
018100 01  WS-PAGE-CONTROL.
018200     05  WS-LINE-COUNT             PIC S9(03) VALUE ZERO
018300                                   USAGE IS COMP.
018400     05  WS-PAGE-COUNT             PIC S9(03) VALUE ZERO
018500                                   USAGE IS COMP.
018600     05  WS-LINES-ON-PAGE          PIC S9(03) VALUE 55
018700                                   USAGE IS COMP.
018800     05  FILLER                    PIC X(01).
018900*===============================================================*
019000 PROCEDURE DIVISION.
019100*---------------------------------------------------------------*
019200 0000-MAIN-ROUTINE.
019300*---------------------------------------------------------------*
019400     PERFORM 1000-OPEN-FILES.
019500     PERFORM 9100-PRINT-HEADINGS.
019600     PERFORM 8000-READ-SEASONAL-REQUEST.
019700     PERFORM 2000-PROCESS-ONE-REQUEST
019800         UNTIL WS-END-OF-REQUEST.
019900     PERFORM 3000-CLOSE-FILES.
020000     GOBACK.
020100*---------------------------------------------------------------*
020200 1000-OPEN-FILES.
020300*---------------------------------------------------------------*
020400     OPEN INPUT  SEASONAL-REQUEST.
020500     OPEN OUTPUT SEASONAL-REPORT.
020600*---------------------------------------------------------------*
020700 2000-PROCESS-ONE-REQUEST.
020800*---------------------------------------------------------------*
020900     ADD 1 TO WS-CALL-COUNT.
021000     PERFORM 2100-DETERMINE-TREATMENTS.
021100     PERFORM 2200-COMPUTE-REGIONAL-MULT.
021200     PERFORM 2300-COMPUTE-SEASON.
021300     IF PESTSEA-DEBUG-ON
021400         PERFORM 2900-BUILD-DEBUG-LINE
021500     END-IF.
021600     PERFORM 9300-PRINT-DETAIL-LINE.
021700     PERFORM 8000-READ-SEASONAL-REQUEST.
021800*---------------------------------------------------------------*
021900 2100-DETERMINE-TREATMENTS.
022000*---------------------------------------------------------------*
022100*    THE EXTENSION OFFICE WORKSHEET COUNTS SIX TREATMENTS FOR
022200*    A TOMATO SEASON, FOUR FOR BRINJAL, FIVE FOR CAPSICUM, AND
022300*    A FLAT FIVE FOR EVERY OTHER CROP ON FILE.
022400*---------------------------------------------------------------*
022500     MOVE SR-FARM-SIZE-HA TO WS-FARM-SIZE-WORK.
022600     IF PESTSEA-DEBUG-ON
022700         DISPLAY WSF-FARM-SIZE-WHOLE
022800         DISPLAY WSF-FARM-SIZE-FRACTION
022900     END-IF.
023000     EVALUATE SR-CROP-TYPE
023100         WHEN 'TOMATO'
023200             MOVE 6 TO WS-TREATMENTS-PER-SEASON
023300         WHEN 'BRINJAL'
023400             MOVE 4 TO WS-TREATMENTS-PER-SEASON
023500         WHEN 'CAPSICUM'
023600             MOVE 5 TO WS-TREATMENTS-PER-SEASON
023700         WHEN OTHER
023800             MOVE 5 TO WS-TREATMENTS-PER-SEASON
023900     END-EVALUATE.
024000*---------------------------------------------------------------*
024100 2200-COMPUTE-REGIONAL-MULT.
024200*---------------------------------------------------------------*
024300*    FIRST REGION KEYWORD FOUND IN THE LOCATION TEXT WINS.  A
024400*    BLANK LOCATION, OR ONE MATCHING NO KEYWORD, USES THE
024500*    CENTRAL/DEFAULT MULTIPLIER OF 1.00.
024600*---------------------------------------------------------------*
024700     MOVE 1.0 TO WS-REGIONAL-MULT.
024800     MOVE 'N' TO WS-REGION-FOUND-SW.
024900     IF SR-LOCATION NOT = SPACES
025000         MOVE SR-LOCATION TO WS-LOCATION-UPPER
025100         INSPECT WS-LOCATION-UPPER CONVERTING
025200             'abcdefghijklmnopqrstuvwxyz' TO
025300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
025400         PERFORM 2210-SCAN-REGION-TABLE
025500             VARYING REG-INDEX FROM 1 BY 1
025600             UNTIL REG-INDEX > WS-REGION-ENTRY-COUNT
025700                OR WS-REGION-FOUND
025800     END-IF.
025900*---------------------------------------------------------------*
026000 2210-SCAN-REGION-TABLE.
026100*---------------------------------------------------------------*
026200     MOVE ZERO TO WS-KEYWORD-TALLY.
026300     INSPECT WS-LOCATION-UPPER TALLYING WS-KEYWORD-TALLY
026400         FOR ALL REG-KEYWORD (REG-INDEX)
026500                 (1 : REG-KEYWORD-LEN (REG-INDEX)).
026600     IF WS-KEYWORD-TALLY > 0
026700         MOVE REG-MULT (REG-INDEX) TO WS-REGIONAL-MULT
026800         SET WS-REGION-FOUND TO TRUE
026900     END-IF.
027000*---------------------------------------------------------------*
027100 2300-COMPUTE-SEASON.
027200*---------------------------------------------------------------*
027300     COMPUTE WS-SEASONAL-KG ROUNDED =
027400         WS-AVG-DOSAGE-PER-HA * SR-FARM-SIZE-HA
027500                               * WS-TREATMENTS-PER-SEASON.
027600     COMPUTE WS-PESTICIDE-COST ROUNDED =
027700         WS-SEASONAL-KG * WS-AVG-PRICE-PER-KG * WS-REGIONAL-MULT.
027800     COMPUTE WS-LABOR-COST ROUNDED =
027900         WS-TREATMENTS-PER-SEASON * 500 * SR-FARM-SIZE-HA.
028000     COMPUTE WS-FUEL-COST ROUNDED =
028100         WS-TREATMENTS-PER-SEASON * 200 * SR-FARM-SIZE-HA.
028200     COMPUTE WS-EQUIP-COST ROUNDED =
028300         WS-TREATMENTS-PER-SEASON * 100 * SR-FARM-SIZE-HA.
028400     COMPUTE WS-TOTAL-SEASON-COST ROUNDED =
028500         WS-PESTICIDE-COST + WS-LABOR-COST + WS-FUEL-COST
028600                            + WS-EQUIP-COST.
028700     IF SR-FARM-SIZE-HA > ZERO
028800         COMPUTE WS-COST-PER-HA ROUNDED =
028900             WS-TOTAL-SEASON-COST / SR-FARM-SIZE-HA
029000     ELSE
029100         MOVE ZERO TO WS-COST-PER-HA
029200     END-IF.
029300     COMPUTE WS-MONTHLY-AVERAGE ROUNDED =
029400         WS-TOTAL-SEASON-COST / 6.
029500*---------------------------------------------------------------*
029600 2900-BUILD-DEBUG-LINE.
029700*---------------------------------------------------------------*
029800     MOVE WS-TOTAL-SEASON-COST TO WSD-DEBUG-TOTAL-COST.
029900     DISPLAY WS-DEBUG-LINE.
030000*---------------------------------------------------------------*
030100 3000-CLOSE-FILES.
030200*---------------------------------------------------------------*
030300     CLOSE SEASONAL-REQUEST.
030400     CLOSE SEASONAL-REPORT.
030500*---------------------------------------------------------------*
030600 8000-READ-SEASONAL-REQUEST.
030700*---------------------------------------------------------------*
030800     READ SEASONAL-REQUEST
030900         AT END
031000             SET WS-END-OF-REQUEST TO TRUE
031100     END-READ.
031200*---------------------------------------------------------------*
031300 9100-PRINT-HEADINGS.
031400*---------------------------------------------------------------*
031500     ADD 1 TO WS-PAGE-COUNT.
031600     MOVE WS-PAGE-COUNT TO HL1-PAGE-NUM.
031700     WRITE SEASONAL-PRINT-LINE FROM HDG-LINE-1
031800         AFTER ADVANCING PAGE.
031900     WRITE SEASONAL-PRINT-LINE FROM HDG-LINE-2
032000         AFTER ADVANCING 2 LINES.
032100     MOVE 3 TO WS-LINE-COUNT.
032200*---------------------------------------------------------------*
032300 9300-PRINT-DETAIL-LINE.
032400*---------------------------------------------------------------*
032500     IF WS-LINE-COUNT > WS-LINES-ON-PAGE
032600         PERFORM 9100-PRINT-HEADINGS
032700     END-IF.
032800     MOVE SR-CROP-TYPE            TO DET-CROP-TYPE.
032900     MOVE SR-FARM-SIZE-HA         TO DET-FARM-SIZE.
033000     MOVE WS-TREATMENTS-PER-SEASON TO DET-TREATMENTS.
033100     MOVE WS-PESTICIDE-COST       TO DET-PESTICIDE-COST.
033200     MOVE WS-LABOR-COST           TO DET-LABOR-COST.
033300     MOVE WS-FUEL-COST            TO DET-FUEL-COST.
033400     MOVE WS-EQUIP-COST           TO DET-EQUIP-COST.
033500     MOVE WS-TOTAL-SEASON-COST    TO DET-TOTAL-COST.
033600     MOVE WS-COST-PER-HA          TO DET-COST-PER-HA.
033700     MOVE WS-MONTHLY-AVERAGE      TO DET-MONTHLY-AVERAGE.
033800     WRITE SEASONAL-PRINT-LINE FROM DET-LINE
033900         AFTER ADVANCING 1 LINE.
034000     ADD 1 TO WS-LINE-COUNT.
