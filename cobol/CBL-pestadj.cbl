000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    PESTADJ
000300* ORIGINAL AUTHOR: R DASGUPTA
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 06/14/96 R DASGUPTA      CREATED FOR ADVISORY RUN PMS-152 -      PMS-152
000900*                          STANDALONE RECOMMENDATION ADJUSTMENT,
001000*                          TAKES A SEVERITY/WEATHER/PESTICIDE
001100*                          SET FROM THE FIELD OFFICE AND WRITES
001200*                          BACK THE COMBINATION-TREATMENT FLAG,
001300*                          COPPER SUBSTITUTION, WEATHER NOTE AND
001400*                          FOLLOW-UP SCHEDULE
001500* 01/14/99 R DASGUPTA      Y2K REVIEW - NO DATE FIELDS IN THIS         Y2K
001600*                          PROGRAM, NO CHANGE REQUIRED
001700* 08/02/01 DAVID QUINTERO  ADDED WS-CALL-COUNT FOR AUDIT PMS-166   PMS-166
001800*
001900*===============================================================*
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.  PESTADJ.
002200 AUTHOR. R DASGUPTA.
002300 INSTALLATION. COBOL DEVELOPMENT CENTER.
002400 DATE-WRITTEN. 06/14/96.
002500 DATE-COMPILED. 06/14/96.
002600 SECURITY. NON-CONFIDENTIAL.
002700*===============================================================*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-3081.
003100 OBJECT-COMPUTER. IBM-3081.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS HOUSE-ALPHA IS 'A' THRU 'Z'
003500     UPSI-0 ON STATUS IS PESTADJ-DEBUG-SW.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT ADJUST-REQUEST ASSIGN TO ADJREQ
003900            FILE STATUS IS WS-ADJREQ-STATUS.
004000     SELECT ADJUST-REPORT  ASSIGN TO ADJRPT.
004100*---------------------------------------------------------------*
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  ADJUST-REQUEST
004500     LABEL RECORDS ARE STANDARD
004600     RECORDING MODE IS F.
004700 01  ADJUST-REQUEST-RECORD.
004800     05  AR-SEVERITY              PIC X(10).
004900     05  AR-WEATHER-COND          PIC X(20).
005000     05  AR-PRIMARY-ENTRY OCCURS 3 TIMES
005100                            INDEXED BY AR-PRIME-INDEX.
005200         10  AR-PRIMARY-NAME      PIC X(25).
005300     05  AR-ALTERNATE-ENTRY OCCURS 3 TIMES
005400                            INDEXED BY AR-ALT-INDEX.
005500         10  AR-ALTERNATE-NAME    PIC X(25).
005600     05  FILLER                   PIC X(16).
005700*---------------------------------------------------------------*
005800 FD  ADJUST-REPORT
005900     LABEL RECORDS ARE STANDARD
006000     RECORDING MODE IS F.
006100 77  ADJUST-PRINT-LINE            PIC X(132).
006200*---------------------------------------------------------------*
006300 WORKING-STORAGE SECTION.
006400*---------------------------------------------------------------*
006500 01  WS-MISC-SWITCHES.
006600     05  PESTADJ-DEBUG-SW          PIC X(01) VALUE 'N'.
006700         88  PESTADJ-DEBUG-ON          VALUE 'Y'.
006800     05  WS-ADJREQ-STATUS          PIC X(02) VALUE '00'.
006900         88  WS-ADJREQ-OK              VALUE '00'.
007000         88  WS-ADJREQ-EOF             VALUE '10'.
007100     05  WS-END-OF-REQUEST-SW      PIC X(01) VALUE 'N'.
007200         88  WS-END-OF-REQUEST         VALUE 'Y'.
007300     05  WS-WEATHER-NOTE-SET-SW    PIC X(01) VALUE 'N'.
007400         88  WS-WEATHER-NOTE-SET       VALUE 'Y'.
007500     05  FILLER                    PIC X(01).
007600 77  WS-CALL-COUNT                PIC S9(05) VALUE ZERO
007700                                  USAGE IS COMP.
007800 77  WS-PRIMARY-COUNT             PIC S9(02) VALUE ZERO
007900                                  USAGE IS COMP.
008000 77  WS-COPPER-KEEP-COUNT         PIC S9(02) VALUE ZERO
008100                                  USAGE IS COMP.
008200 77  WS-KEYWORD-TALLY             PIC S9(03) VALUE ZERO
008300                                  USAGE IS COMP.
008400*---------------------------------------------------------------*
008500*    UPPER-CASED COPY OF THE WEATHER TEXT, SCANNED FOR THE
008600*    FIRST-MATCH KEYWORD GROUPS.  ALTERNATE HALVES VIEW LETS
008700*    9900-TABLE-ERROR-DUMP SHOW IT ON ONE OPERATOR LINE.
008800*---------------------------------------------------------------*
008900 01  WS-WEATHER-UPPER             PIC X(20).
009000 01  WS-WEATHER-HALVES REDEFINES WS-WEATHER-UPPER.
009100     05  WS-WEATHER-HALF-1         PIC X(10).
009200     05  WS-WEATHER-HALF-2         PIC X(10).
009300*---------------------------------------------------------------*
009400*    UPPER-CASED COPY OF A PESTICIDE NAME BEING TESTED FOR THE
009500*    COPPER-BASED PREFERENCE RULE.
009600*---------------------------------------------------------------*
009700 01  WS-NAME-UPPER                PIC X(25).
009800 01  WS-NAME-HALVES REDEFINES WS-NAME-UPPER.
009900     05  WS-NAME-HALF-1            PIC X(13).
010000     05  WS-NAME-HALF-2            PIC X(12).
010100*---------------------------------------------------------------*
010200*    WORKING COPY OF THE COPPER-PREFERRED PRIMARIES, BUILT WHEN
010300*    SEVERITY IS MILD.  UP TO TWO NAMES ARE KEPT.
010400*---------------------------------------------------------------*
010500 01  WS-COPPER-KEEP-TABLE.
010600     05  WS-COPPER-KEEP-ENTRY OCCURS 2 TIMES
010700                              INDEXED BY WS-KEEP-INDEX.
010800         10  WS-COPPER-KEEP-NAME  PIC X(25).
010900     05  FILLER                    PIC X(01).
011000*---------------------------------------------------------------*
011100 01  WS-ADJUST-RESULT.
011200     05  WS-COMBINATION-SW         PIC X(01) VALUE 'N'.
011300         88  WS-COMBINATION-TREATMENT VALUE 'Y'.
011400     05  WS-FREQUENCY-TEXT         PIC X(20) VALUE SPACES.
011500     05  WS-WEATHER-NOTE-TEXT      PIC X(40) VALUE SPACES.
011600     05  WS-MONITOR-TEXT           PIC X(20) VALUE SPACES.
011700     05  WS-REASSESS-DAYS          PIC S9(02) VALUE ZERO
011800                                  USAGE IS COMP.
011900*---------------------------------------------------------------*
012000* EDITED VIEW OF THE REASSESS-DAYS COUNT, DISPLAYED WHEN
012100* PESTADJ-DEBUG-ON IS SWITCHED ON AT THE JCL LEVEL (UPSI-0).
012200*---------------------------------------------------------------*
012300     05  WS-REASSESS-DAYS-EDIT REDEFINES WS-REASSESS-DAYS
012400                           USAGE IS DISPLAY
012500                           PIC Z9.
012600     05  FILLER                    PIC X(01).
012700*---------------------------------------------------------------*
012800 01  WS-DEBUG-LINE.
012900     05  FILLER PIC X(15) VALUE 'PESTADJ REASS =' .
013000     05  WSD-DEBUG-REASSESS        PIC Z9.
013100     05  FILLER PIC X(01) VALUE SPACE.
013200*---------------------------------------------------------------*
013300*    REPORT LINE LAYOUTS.
013400*---------------------------------------------------------------*
013500 01  HDG-LINE-1.
013600     05  FILLER PIC X(42)
013700         VALUE 'PESTADJ -- RECOMMENDATION ADJUSTMENT RUN '.
013800     05  FILLER PIC X(72) VALUE SPACE.
013900     05  FILLER PIC X(05) VALUE 'PAGE '.
014000     05  HL1-PAGE-NUM             PIC ZZ9.
014100     05  FILLER                   PIC X(10) VALUE SPACE.
014200 01  HDG-LINE-2.
014300     05  FILLER PIC X(11) VALUE 'SEVERITY   '.
014400     05  FILLER PIC X(11) VALUE 'COMBO?     '.
014500     05  FILLER PIC X(21) VALUE 'FREQUENCY            '.
014600     05  FILLER PIC X(21) VALUE 'MONITOR SCHEDULE     '.
014700     05  FILLER PIC X(08) VALUE 'REASSESS'.
014800     05  FILLER PIC X(40) VALUE
014900         'WEATHER NOTE                            '.
015000     05  FILLER PIC X(25) VALUE 'PRIMARY NAME(S) OUT      '.
015100 01  DET-LINE-1.
015200     05  DET-SEVERITY             PIC X(10).
015300     05  FILLER                   PIC X(01) VALUE SPACE.
015400     05  DET-COMBINATION          PIC X(03).
015500     05  FILLER                   PIC X(07) VALUE SPACE.
015600     05  DET-FREQUENCY            PIC X(20).
015700     05  FILLER                   PIC X(01) VALUE SPACE.
015800     05  DET-MONITOR-TEXT         PIC X(20).
015900     05  FILLER                   PIC X(01) VALUE SPACE.
016000     05  DET-REASSESS-DAYS        PIC Z9.
016100     05  FILLER                   PIC X(06) VALUE SPACE.
016200     05  DET-WEATHER-NOTE         PIC X(40).
016300 01  DET-LINE-2.
016400     05  FILLER                   PIC X(11) VALUE SPACE.
016500     05  FILLER PIC X(15) VALUE '   PRIMARY OUT:'.
016600     05  DET-PRIMARY-OUT-1        PIC X(25).
016700     05  FILLER                   PIC X(01) VALUE SPACE.
016800     05  DET-PRIMARY-OUT-2        PIC X(25).
016900*---------------------------------------------------------------*
017000 01  WS-PAGE-CONTROL.
017100     05  WS-LINE-COUNT             PIC S9(03) VALUE ZERO
017200                                   USAGE IS COMP.
017300     05  WS-PAGE-COUNT             PIC S9(03) VALUE ZERO
017400                                   USAGE IS COMP.
017500     05  WS-LINES-ON-PAGE          PIC S9(03) VALUE 55
017600                                   USAGE IS COMP.
017700     05  FILLER                    PIC X(01).
017800*===============================================================*
017900 PROCEDURE DIVISION.
018000*---------------------------------------------------------------*
018100 0000-MAIN-ROUTINE.
018200*---------------------------------------------------------------*
018300     PERFORM 1000-OPEN-FILES.
018400     PERFORM 9100-PRINT-HEADINGS.
018500     PERFORM 8000-READ-ADJUST-REQUEST.
018600     PERFORM 2000-PROCESS-ONE-REQUEST
018700         UNTIL WS-END-OF-REQUEST.
018800     PERFORM 3000-CLOSE-FILES.
018900     GOBACK.
019000*---------------------------------------------------------------*
019100 1000-OPEN-FILES.
019200*---------------------------------------------------------------*
019300     OPEN INPUT  ADJUST-REQUEST.
019400     OPEN OUTPUT ADJUST-REPORT.
019500*---------------------------------------------------------------*
019600 2000-PROCESS-ONE-REQUEST.
019700*---------------------------------------------------------------*
019800     ADD 1 TO WS-CALL-COUNT.
019900     PERFORM 2050-INITIALIZE-RESULT.
020000     PERFORM 2100-COUNT-PRIMARIES.
020100     PERFORM 2200-CHECK-COMBINATION-RULE.
020200     PERFORM 2300-CHECK-COPPER-PREFERENCE.
020300     PERFORM 2400-BUILD-WEATHER-NOTE.
020400     PERFORM 2500-BUILD-FOLLOWUP-SCHEDULE.
020500     IF PESTADJ-DEBUG-ON
020600         PERFORM 2900-BUILD-DEBUG-LINE
020700     END-IF.
020800     PERFORM 9300-PRINT-DETAIL-LINES.
020900     PERFORM 8000-READ-ADJUST-REQUEST.
021000*---------------------------------------------------------------*
021100 2050-INITIALIZE-RESULT.
021200*---------------------------------------------------------------*
021300     MOVE 'N' TO WS-COMBINATION-SW.
021400     MOVE SPACES TO WS-FREQUENCY-TEXT WS-WEATHER-NOTE-TEXT
021500                    WS-MONITOR-TEXT.
021600     MOVE ZERO TO WS-REASSESS-DAYS WS-COPPER-KEEP-COUNT.
021700     MOVE SPACES TO WS-COPPER-KEEP-NAME (1)
021800                    WS-COPPER-KEEP-NAME (2).
021900*---------------------------------------------------------------*
022000 2100-COUNT-PRIMARIES.
022100*---------------------------------------------------------------*
022200     MOVE ZERO TO WS-PRIMARY-COUNT.
022300     PERFORM 2110-COUNT-ONE-PRIMARY
022400         VARYING AR-PRIME-INDEX FROM 1 BY 1
022500         UNTIL AR-PRIME-INDEX > 3.
022600*---------------------------------------------------------------*
022700 2110-COUNT-ONE-PRIMARY.
022800*---------------------------------------------------------------*
022900     IF AR-PRIMARY-NAME (AR-PRIME-INDEX) NOT = SPACES
023000         ADD 1 TO WS-PRIMARY-COUNT
023100     END-IF.
023200*---------------------------------------------------------------*
023300 2200-CHECK-COMBINATION-RULE.
023400*---------------------------------------------------------------*
023500*    SEVERE, WITH MORE THAN ONE PRIMARY PESTICIDE ALREADY ON
023600*    THE RECOMMENDATION, CALLS FOR A COMBINATION TREATMENT AT A
023700*    TIGHTER FIVE-TO-SEVEN DAY SPRAY FREQUENCY.
023800*---------------------------------------------------------------*
023900     IF AR-SEVERITY = 'SEVERE' AND WS-PRIMARY-COUNT > 1
024000         SET WS-COMBINATION-TREATMENT TO TRUE
024100         MOVE 'EVERY 5-7 DAYS' TO WS-FREQUENCY-TEXT
024200     END-IF.
024300*---------------------------------------------------------------*
024400 2300-CHECK-COPPER-PREFERENCE.
024500*---------------------------------------------------------------*
024600*    MILD SEVERITY PREFERS A COPPER-BASED ACTIVE WHEN ONE IS
024700*    AVAILABLE AMONG EITHER THE PRIMARY OR ALTERNATE NAMES ON
024800*    THE REQUEST -- UP TO TWO SUCH NAMES REPLACE THE ORIGINAL
024900*    PRIMARY LIST.
025000*---------------------------------------------------------------*
025100     IF AR-SEVERITY = 'MILD'
025200         PERFORM 2310-SCAN-PRIMARIES-FOR-COPPER
025300             VARYING AR-PRIME-INDEX FROM 1 BY 1
025400             UNTIL AR-PRIME-INDEX > 3
025500                OR WS-COPPER-KEEP-COUNT = 2
025600         PERFORM 2320-SCAN-ALTERNATES-FOR-COPPER
025700             VARYING AR-ALT-INDEX FROM 1 BY 1
025800             UNTIL AR-ALT-INDEX > 3
025900                OR WS-COPPER-KEEP-COUNT = 2
026000     END-IF.
026100*---------------------------------------------------------------*
026200 2310-SCAN-PRIMARIES-FOR-COPPER.
026300*---------------------------------------------------------------*
026400     MOVE AR-PRIMARY-NAME (AR-PRIME-INDEX) TO WS-NAME-UPPER.
026500     PERFORM 2330-KEEP-IF-COPPER.
026600*---------------------------------------------------------------*
026700 2320-SCAN-ALTERNATES-FOR-COPPER.
026800*---------------------------------------------------------------*
026900     MOVE AR-ALTERNATE-NAME (AR-ALT-INDEX) TO WS-NAME-UPPER.
027000     PERFORM 2330-KEEP-IF-COPPER.
027100*---------------------------------------------------------------*
027200 2330-KEEP-IF-COPPER.
027300*---------------------------------------------------------------*
027400     IF WS-NAME-UPPER NOT = SPACES
027500         MOVE ZERO TO WS-KEYWORD-TALLY
027600         INSPECT WS-NAME-UPPER TALLYING WS-KEYWORD-TALLY
027700             FOR ALL 'COPPER'
027800         IF WS-KEYWORD-TALLY > 0
027900             ADD 1 TO WS-COPPER-KEEP-COUNT
028000             SET WS-KEEP-INDEX TO WS-COPPER-KEEP-COUNT
028100             MOVE WS-NAME-UPPER
028200                 TO WS-COPPER-KEEP-NAME (WS-KEEP-INDEX)
028300         END-IF
028400     END-IF.
028500*---------------------------------------------------------------*
028600 2400-BUILD-WEATHER-NOTE.
028700*---------------------------------------------------------------*
028800*    FIRST KEYWORD GROUP FOUND IN THE WEATHER TEXT WINS -- RAIN
028900*    WET OR HUMID, THEN HOT DRY OR SUNNY, THEN WIND.
029000*---------------------------------------------------------------*
029100     MOVE 'N' TO WS-WEATHER-NOTE-SET-SW.
029200     MOVE AR-WEATHER-COND TO WS-WEATHER-UPPER.
029300     INSPECT WS-WEATHER-UPPER CONVERTING
029400         'abcdefghijklmnopqrstuvwxyz' TO
029500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
029600     PERFORM 2410-TEST-RAIN-GROUP.
029700     IF NOT WS-WEATHER-NOTE-SET
029800         PERFORM 2420-TEST-HOT-GROUP
029900     END-IF.
030000     IF NOT WS-WEATHER-NOTE-SET
030100         PERFORM 2430-TEST-WIND-GROUP
030200     END-IF.
030300*---------------------------------------------------------------*
030400 2410-TEST-RAIN-GROUP.
030500*---------------------------------------------------------------*
030600     MOVE ZERO TO WS-KEYWORD-TALLY.
030700     INSPECT WS-WEATHER-UPPER TALLYING WS-KEYWORD-TALLY
030800         FOR ALL 'RAIN' 'WET' 'HUMID'.
030900     IF WS-KEYWORD-TALLY > 0
031000         MOVE 'AVOID APPLICATION DURING RAIN'
031100             TO WS-WEATHER-NOTE-TEXT
031200         SET WS-WEATHER-NOTE-SET TO TRUE
031300     END-IF.
031400*---------------------------------------------------------------*
031500 2420-TEST-HOT-GROUP.
031600*---------------------------------------------------------------*
031700     MOVE ZERO TO WS-KEYWORD-TALLY.
031800     INSPECT WS-WEATHER-UPPER TALLYING WS-KEYWORD-TALLY
031900         FOR ALL 'HOT' 'DRY' 'SUNNY'.
032000     IF WS-KEYWORD-TALLY > 0
032100         MOVE 'APPLY DURING COOLER PARTS OF DAY'
032200             TO WS-WEATHER-NOTE-TEXT
032300         SET WS-WEATHER-NOTE-SET TO TRUE
032400     END-IF.
032500*---------------------------------------------------------------*
032600 2430-TEST-WIND-GROUP.
032700*---------------------------------------------------------------*
032800     MOVE ZERO TO WS-KEYWORD-TALLY.
032900     INSPECT WS-WEATHER-UPPER TALLYING WS-KEYWORD-TALLY
033000         FOR ALL 'WIND'.
033100     IF WS-KEYWORD-TALLY > 0
033200         MOVE 'AVOID APPLICATION DURING WINDY CONDITIONS'
033300             TO WS-WEATHER-NOTE-TEXT
033400         SET WS-WEATHER-NOTE-SET TO TRUE
033500     END-IF.
033600*---------------------------------------------------------------*
033700 2500-BUILD-FOLLOWUP-SCHEDULE.
033800*---------------------------------------------------------------*
033900     EVALUATE AR-SEVERITY
034000         WHEN 'SEVERE'
034100             MOVE 'DAILY MONITORING'   TO WS-MONITOR-TEXT
034200             MOVE 7  TO WS-REASSESS-DAYS
034300         WHEN 'MODERATE'
034400             MOVE 'EVERY 2-3 DAYS'     TO WS-MONITOR-TEXT
034500             MOVE 10 TO WS-REASSESS-DAYS
034600         WHEN 'MILD'
034700             MOVE 'WEEKLY MONITORING'  TO WS-MONITOR-TEXT
034800             MOVE 14 TO WS-REASSESS-DAYS
034900         WHEN 'HEALTHY'
035000             MOVE 'MONITORING ONLY'    TO WS-MONITOR-TEXT
035100             MOVE ZERO TO WS-REASSESS-DAYS
035200         WHEN OTHER
035300             MOVE 'WEEKLY MONITORING'  TO WS-MONITOR-TEXT
035400             MOVE 14 TO WS-REASSESS-DAYS
035500     END-EVALUATE.
035600*---------------------------------------------------------------*
035700 2900-BUILD-DEBUG-LINE.
035800*---------------------------------------------------------------*
035900     MOVE WS-REASSESS-DAYS TO WSD-DEBUG-REASSESS.
036000     DISPLAY WS-DEBUG-LINE.
036100*---------------------------------------------------------------*
036200 3000-CLOSE-FILES.
036300*---------------------------------------------------------------*
036400     CLOSE ADJUST-REQUEST.
036500     CLOSE ADJUST-REPORT.
036600*---------------------------------------------------------------*
036700 8000-READ-ADJUST-REQUEST.
036800*---------------------------------------------------------------*
036900     READ ADJUST-REQUEST
037000         AT END
037100             SET WS-END-OF-REQUEST TO TRUE
037200     END-READ.
037300*---------------------------------------------------------------*
037400 9100-PRINT-HEADINGS.
037500*---------------------------------------------------------------*
037600     ADD 1 TO WS-PAGE-COUNT.
037700     MOVE WS-PAGE-COUNT TO HL1-PAGE-NUM.
037800     WRITE ADJUST-PRINT-LINE FROM HDG-LINE-1
037900         AFTER ADVANCING PAGE.
038000     WRITE ADJUST-PRINT-LINE FROM HDG-LINE-2
038100         AFTER ADVANCING 2 LINES.
038200     MOVE 3 TO WS-LINE-COUNT.
038300*---------------------------------------------------------------*
038400 9300-PRINT-DETAIL-LINES.
038500*---------------------------------------------------------------*
038600     IF WS-LINE-COUNT > WS-LINES-ON-PAGE
038700         PERFORM 9100-PRINT-HEADINGS
038800     END-IF.
038900     MOVE AR-SEVERITY             TO DET-SEVERITY.
039000     IF WS-COMBINATION-TREATMENT
039100         MOVE 'YES' TO DET-COMBINATION
039200     ELSE
039300         MOVE 'NO ' TO DET-COMBINATION
039400     END-IF.
039500     MOVE WS-FREQUENCY-TEXT       TO DET-FREQUENCY.
039600     MOVE WS-MONITOR-TEXT         TO DET-MONITOR-TEXT.
039700     MOVE WS-REASSESS-DAYS        TO DET-REASSESS-DAYS.
039800     MOVE WS-WEATHER-NOTE-TEXT    TO DET-WEATHER-NOTE.
039900     WRITE ADJUST-PRINT-LINE FROM DET-LINE-1
040000         AFTER ADVANCING 1 LINE.
040100     ADD 1 TO WS-LINE-COUNT.
040200     IF WS-COPPER-KEEP-COUNT > 0
040300         MOVE WS-COPPER-KEEP-NAME (1) TO DET-PRIMARY-OUT-1
040400         IF WS-COPPER-KEEP-COUNT > 1
040500             MOVE WS-COPPER-KEEP-NAME (2) TO DET-PRIMARY-OUT-2
040600         ELSE
040700             MOVE SPACES TO DET-PRIMARY-OUT-2
040800         END-IF
040900         WRITE ADJUST-PRINT-LINE FROM DET-LINE-2
041000             AFTER ADVANCING 1 LINE
041100         ADD 1 TO WS-LINE-COUNT
041200     END-IF.
