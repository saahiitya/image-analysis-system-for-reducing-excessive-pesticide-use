000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    PESTSTAT
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/91 DAVID QUINTERO  CREATED FOR ADVISORY RUN PMS-103 -      PMS-103
000900*                          END-OF-RUN STATISTICS PASS OVER THE
001000*                          SCAN HISTORY BUILT BY PESTMAIN
001100* 02/17/94 EDWIN ACKERMAN  ADDED BASELINE RECOMPUTE, SAVED-LITERS  PMS-129
001200*                          AND SAVED-COST COLUMNS PMS-129
001300* 01/14/99 R DASGUPTA      Y2K REVIEW - RUN DATE PULLED FROM THE       Y2K
001400*                          SYSTEM CLOCK, WINDOWED TO 4-DIGIT YEAR
001500* 08/02/01 DAVID QUINTERO  ADDED WS-CALL-COUNT FOR AUDIT PMS-166   PMS-166
001550* 03/19/02 R DASGUPTA      ADDED FILE-STATUS ABEND PATH        PMS-171
001560*                          RESTORED PERFORM RANGE              PMS-171
001570*                          THIS SHOP ALWAYS USED
001600*
001700*===============================================================*
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.  PESTSTAT.
002000 AUTHOR. DAVID QUINTERO.
002100 INSTALLATION. COBOL DEVELOPMENT CENTER.
002200 DATE-WRITTEN. 03/14/91.
002300 DATE-COMPILED. 03/14/91.
002400 SECURITY. NON-CONFIDENTIAL.
002500*===============================================================*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-3081.
002900 OBJECT-COMPUTER. IBM-3081.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM
003200     CLASS HOUSE-ALPHA IS 'A' THRU 'Z'
003300     UPSI-0 ON STATUS IS PESTSTAT-DEBUG-SW.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT SCAN-HISTORY ASSIGN TO SCANHIST
003700            FILE STATUS IS WS-SCANHIST-STATUS.
003800     SELECT STATS-REPORT ASSIGN TO STATSRPT.
003900*---------------------------------------------------------------*
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  SCAN-HISTORY
004300     LABEL RECORDS ARE STANDARD
004400     RECORDING MODE IS F.
004500     COPY PESTHIST.
004600 FD  STATS-REPORT
004700     LABEL RECORDS ARE STANDARD
004800     RECORDING MODE IS F.
004900 77  STATS-PRINT-LINE               PIC X(132).
005000*---------------------------------------------------------------*
005100 WORKING-STORAGE SECTION.
005200     COPY PESTLNK.
005300*---------------------------------------------------------------*
005400 01  WS-MISC-SWITCHES.
005500     05  PESTSTAT-DEBUG-SW         PIC X(01) VALUE 'N'.
005600         88  PESTSTAT-DEBUG-ON         VALUE 'Y'.
005700     05  WS-SCANHIST-STATUS        PIC X(02) VALUE '00'.
005800         88  WS-SCANHIST-OK            VALUE '00'.
005900         88  WS-SCANHIST-EOF           VALUE '10'.
006000     05  WS-END-OF-HISTORY-SW      PIC X(01) VALUE 'N'.
006100         88  WS-END-OF-HISTORY         VALUE 'Y'.
006200           05  FILLER                    PIC X(01).
006300 77  WS-CALL-COUNT                 PIC S9(05) VALUE ZERO
006400                                   USAGE IS COMP.
006500*---------------------------------------------------------------*
006600*    PAGE-CONTROL FIELDS -- THIS SHOP'S PRINTCTL COPYBOOK NEVER
006700*    MADE IT INTO THE PESTICIDE ADVISORY LIBRARY, SO THE COUNTERS
006800*    ARE CARRIED RIGHT HERE AS THEY WERE BEFORE PRINTCTL EXISTED.
006900*---------------------------------------------------------------*
007000 01  WS-PAGE-CONTROL.
007100     05  WS-LINE-COUNT             PIC S9(03) VALUE ZERO
007200                                   USAGE IS COMP.
007300     05  WS-PAGE-COUNT             PIC S9(03) VALUE ZERO
007400                                   USAGE IS COMP.
007500     05  WS-LINES-ON-PAGE          PIC S9(03) VALUE 55
007600                                   USAGE IS COMP.
007700           05  FILLER                    PIC X(01).
007800*---------------------------------------------------------------*
007900*    RUN ACCUMULATORS FOR THE STATISTICS TOTALS BLOCK.
008000*---------------------------------------------------------------*
008100 01  WS-RUN-ACCUMULATORS.
008200     05  WS-TOTAL-SCANS            PIC S9(06) VALUE ZERO
008300                                   USAGE IS COMP.
008400     05  WS-LOW-SEV-COUNT          PIC S9(06) VALUE ZERO
008500                                   USAGE IS COMP.
008600     05  WS-ACTIVE-TREAT-COUNT     PIC S9(06) VALUE ZERO
008700                                   USAGE IS COMP.
008800     05  WS-TOTAL-LITERS           PIC S9(08)V99 VALUE ZERO
008900                                   USAGE IS COMP.
009000     05  WS-TOTAL-COST             PIC S9(09)V99 VALUE ZERO
009100                                   USAGE IS COMP.
009200     05  WS-TOTAL-BASELINE-LITERS  PIC S9(08)V99 VALUE ZERO
009300                                   USAGE IS COMP.
009400     05  WS-TOTAL-SAVED-LITERS     PIC S9(08)V99 VALUE ZERO
009500                                   USAGE IS COMP.
009600     05  WS-TOTAL-SAVED-COST       PIC S9(09)V99 VALUE ZERO
009700                                   USAGE IS COMP.
009800     05  WS-HEALTHY-PCT            PIC S9(03)V9  VALUE ZERO
009900                                   USAGE IS COMP.
010000     05  WS-REDUCTION-PCT          PIC S9(03)V9  VALUE ZERO
010100                                   USAGE IS COMP.
010200           05  FILLER                    PIC X(01).
010300*---------------------------------------------------------------*
010400*    PER-RECORD WORK FIELDS -- ONE RECOMMENDED PLAN AND ONE
010500*    BASELINE (SEVERITY HIGH, NO WEATHER) PLAN, BOTH RECOMPUTED
010600*    FRESH FROM THE STORED SCAN-HISTORY FIELDS.
010700*---------------------------------------------------------------*
010800 77  WS-RECOMMENDED-LITERS-THIS-REC PIC S9(06)V99 VALUE ZERO.
010900 77  WS-RECOMMENDED-COST-THIS-REC   PIC S9(08)V99 VALUE ZERO.
011000 77  WS-BASELINE-LITERS-THIS-REC    PIC S9(06)V99 VALUE ZERO.
011100 77  WS-BASELINE-COST-THIS-REC      PIC S9(08)V99 VALUE ZERO.
011200 77  WS-SAVED-LITERS-THIS-REC       PIC S9(06)V99 VALUE ZERO.
011300 77  WS-SAVED-COST-THIS-REC         PIC S9(08)V99 VALUE ZERO.
011400*---------------------------------------------------------------*
011500*    RUN-DATE WORK AREA, WINDOWED TO A 4-DIGIT YEAR PER THE Y2K
011600*    REVIEW NOTED ABOVE.
011700*---------------------------------------------------------------*
011800 01  WS-CURRENT-DATE.
011900     05  WS-CURR-YY                 PIC 9(02).
012000     05  WS-CURR-MM                 PIC 9(02).
012100     05  WS-CURR-DD                 PIC 9(02).
012200           05  FILLER                    PIC X(01).
012300*---------------------------------------------------------------*
012400*    STRAIGHT 6-DIGIT NUMERIC VIEW OF THE SYSTEM DATE, USED WHEN
012500*    PESTSTAT-DEBUG-ON DISPLAYS THE RUN-DATE WORK AREA WHOLE.
012600*---------------------------------------------------------------*
012700 01  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE PIC 9(06).
012800 01  WS-RUN-DATE-EDIT.
012900     05  WS-RUN-CENTURY              PIC 9(02) VALUE 19.
013000     05  WS-RUN-YY                   PIC 9(02).
013100     05  FILLER                      PIC X(01) VALUE '-'.
013200     05  WS-RUN-MM                   PIC 9(02).
013300     05  FILLER                      PIC X(01) VALUE '-'.
013400     05  WS-RUN-DD                   PIC 9(02).
013500*---------------------------------------------------------------*
013600*    CHARACTER-STRING VIEW OF THE EDITED RUN DATE, FOR THE SAME
013700*    DEBUG DISPLAY LINE.
013800*---------------------------------------------------------------*
013900 01  WS-RUN-DATE-CHARS REDEFINES WS-RUN-DATE-EDIT PIC X(10).
014000*---------------------------------------------------------------*
014100*    REPORT LINE LAYOUTS.
014200*---------------------------------------------------------------*
014300 01  HDG-LINE-1.
014400     05  FILLER  PIC X(45) VALUE SPACES.
014500     05  FILLER  PIC X(32)
014600             VALUE 'PESTICIDE MANAGEMENT STATISTICS'.
014700     05  FILLER  PIC X(10) VALUE SPACES.
014800     05  HDG-RUN-DATE   PIC X(10).
014900     05  FILLER  PIC X(35) VALUE SPACES.
015000 01  HDG-LINE-2.
015100     05  FILLER  PIC X(06) VALUE 'SCAN-ID'.
015200     05  FILLER  PIC X(03) VALUE SPACES.
015300     05  FILLER  PIC X(10) VALUE 'CROP'.
015400     05  FILLER  PIC X(25) VALUE 'DISEASE'.
015500     05  FILLER  PIC X(08) VALUE 'SEV'.
015600     05  FILLER  PIC X(09) VALUE 'FARM-HA'.
015700     05  FILLER  PIC X(10) VALUE 'LITERS'.
015800     05  FILLER  PIC X(12) VALUE 'COST RUPEES'.
015900     05  FILLER  PIC X(11) VALUE 'BASELINE-L'.
016000     05  FILLER  PIC X(09) VALUE 'SAVED-L'.
016100     05  FILLER  PIC X(29) VALUE SPACES.
016200*---------------------------------------------------------------*
016300*    WHOLE-LINE CHARACTER VIEW OF THE COLUMN HEADING, USED BY
016400*    9100-PRINT-HEADINGS WHEN PESTSTAT-DEBUG-ON ECHOES IT TO THE
016500*    OPERATOR CONSOLE BEFORE IT GOES TO THE PRINT FILE.
016600*---------------------------------------------------------------*
016700 01  HDG-LINE-2-CHARS REDEFINES HDG-LINE-2 PIC X(132).
016800 01  DET-LINE.
016900     05  DET-SCAN-ID          PIC ZZZZZ9.
017000     05  FILLER               PIC X(03) VALUE SPACES.
017100     05  DET-CROP             PIC X(10).
017200     05  DET-DISEASE          PIC X(25).
017300     05  DET-SEVERITY         PIC X(08).
017400     05  DET-FARM-HA          PIC Z,ZZ9.99.
017500     05  FILLER               PIC X(01) VALUE SPACE.
017600     05  DET-LITERS           PIC ZZ,ZZ9.99.
017700     05  FILLER               PIC X(01) VALUE SPACE.
017800     05  DET-COST             PIC Z,ZZZ,ZZ9.99.
017900     05  FILLER               PIC X(01) VALUE SPACE.
018000     05  DET-BASELINE-L       PIC ZZ,ZZ9.99.
018100     05  FILLER               PIC X(01) VALUE SPACE.
018200     05  DET-SAVED-L          PIC ZZ,ZZ9.99.
018300     05  FILLER               PIC X(20) VALUE SPACES.
018400 01  TOT-LINE-1.
018500     05  FILLER PIC X(20) VALUE 'TOTAL SCANS'.
018600     05  TOT-SCANS            PIC ZZZZZ9.
018700     05  FILLER PIC X(15) VALUE SPACES.
018800     05  FILLER PIC X(18) VALUE 'HEALTHY PERCENT'.
018900     05  TOT-HEALTHY-PCT      PIC ZZ9.9.
019000     05  FILLER PIC X(01) VALUE '%'.
019100     05  FILLER PIC X(65) VALUE SPACES.
019200 01  TOT-LINE-2.
019300     05  FILLER PIC X(20) VALUE 'ACTIVE TREATMENTS'.
019400     05  TOT-ACTIVE-TREAT     PIC ZZZZZ9.
019500     05  FILLER PIC X(92) VALUE SPACES.
019600 01  TOT-LINE-3.
019700     05  FILLER PIC X(28) VALUE 'TOTAL LITERS RECOMMENDED'.
019800     05  TOT-TOTAL-LITERS     PIC ZZZ,ZZ9.99.
019900     05  FILLER PIC X(76) VALUE SPACES.
020000 01  TOT-LINE-4.
020100     05  FILLER PIC X(20) VALUE 'TOTAL COST'.
020200     05  TOT-TOTAL-COST       PIC ZZ,ZZZ,ZZ9.99.
020300     05  FILLER PIC X(80) VALUE SPACES.
020400 01  TOT-LINE-5.
020500     05  FILLER PIC X(20) VALUE 'LITERS SAVED'.
020600     05  TOT-SAVED-LITERS     PIC ZZZ,ZZ9.99.
020700     05  FILLER PIC X(15) VALUE SPACES.
020800     05  FILLER PIC X(18) VALUE 'COST SAVED'.
020900     05  TOT-SAVED-COST       PIC ZZ,ZZZ,ZZ9.99.
021000     05  FILLER PIC X(48) VALUE SPACES.
021100 01  TOT-LINE-6.
021200     05  FILLER PIC X(20) VALUE 'REDUCTION PERCENT'.
021300     05  TOT-REDUCTION-PCT    PIC ZZ9.9.
021400     05  FILLER PIC X(01) VALUE '%'.
021500     05  FILLER PIC X(90) VALUE SPACES.
021600*---------------------------------------------------------------*
021700 LINKAGE SECTION.
021800*---------------------------------------------------------------*
021900 PROCEDURE DIVISION.
022000*---------------------------------------------------------------*
022100 0000-MAIN-ROUTINE.
022200*---------------------------------------------------------------*
022300     PERFORM 1000-OPEN-FILES.
022400     PERFORM 1100-BUILD-RUN-DATE.
022500     PERFORM 9100-PRINT-HEADINGS.
022600     PERFORM 8000-READ-SCAN-HISTORY.
022700     PERFORM 2000-PROCESS-ONE-HISTORY-RECORD
022800         UNTIL WS-END-OF-HISTORY.
022900     PERFORM 2900-COMPUTE-FINAL-PERCENTAGES.
023000     PERFORM 9200-PRINT-TOTALS-BLOCK.
023100     PERFORM 3000-CLOSE-FILES.
023200     GOBACK.
023300*---------------------------------------------------------------*
023400 1000-OPEN-FILES.
023500*---------------------------------------------------------------*
023600     OPEN INPUT SCAN-HISTORY.
023610     IF NOT WS-SCANHIST-OK
023620         DISPLAY 'PESTSTAT - SCANHIST OPEN FAILED, STATUS='
023630             WS-SCANHIST-STATUS
023640         GO TO 9990-ABEND-RUN
023650     END-IF.
023700     OPEN OUTPUT STATS-REPORT.
023800*---------------------------------------------------------------*
023900 1100-BUILD-RUN-DATE.
024000*---------------------------------------------------------------*
024100     ACCEPT WS-CURRENT-DATE FROM DATE.
024200     MOVE WS-CURR-YY TO WS-RUN-YY.
024300     MOVE WS-CURR-MM TO WS-RUN-MM.
024400     MOVE WS-CURR-DD TO WS-RUN-DD.
024500     IF WS-CURR-YY < 50
024600         MOVE 20 TO WS-RUN-CENTURY
024700     ELSE
024800         MOVE 19 TO WS-RUN-CENTURY
024900     END-IF.
025000     MOVE WS-RUN-DATE-EDIT TO HDG-RUN-DATE.
025100     IF PESTSTAT-DEBUG-ON
025200         DISPLAY 'PESTSTAT SYSTEM DATE=' WS-CURRENT-DATE-NUM
025300     END-IF.
025400*---------------------------------------------------------------*
025500 2000-PROCESS-ONE-HISTORY-RECORD.
025600*---------------------------------------------------------------*
025700     ADD 1 TO WS-TOTAL-SCANS.
025800     IF SH-SEVERITY = 'LOW'
025900         ADD 1 TO WS-LOW-SEV-COUNT
026000     END-IF.
026100     IF SH-SEVERITY = 'MODERATE' OR SH-SEVERITY = 'HIGH'
026200         ADD 1 TO WS-ACTIVE-TREAT-COUNT
026300     END-IF.
026350     PERFORM 2100-RECOMPUTE-RECOMMENDED-PLAN
026360         THRU 2400-ADD-TO-RUN-TOTALS-EXIT.
026800     PERFORM 9300-PRINT-DETAIL-LINE.
026900     PERFORM 8000-READ-SCAN-HISTORY.
027000*---------------------------------------------------------------*
027100 2100-RECOMPUTE-RECOMMENDED-PLAN.
027200*---------------------------------------------------------------*
027300*    RECOMMENDED PLAN -- STORED CROP/DISEASE/SEVERITY/WEATHER/
027400*    FARM-SIZE, EXACTLY AS THE ORIGINAL ADVISORY RUN SAW THEM.
027500*---------------------------------------------------------------*
027600     MOVE SH-CROP-TYPE      TO PP-CROP-TYPE.
027700     MOVE SH-DISEASE        TO PP-DISEASE.
027800     MOVE SH-SEVERITY       TO PP-SEVERITY.
027900     MOVE SH-WEATHER        TO PP-WEATHER-COND.
028000     MOVE SH-FARM-SIZE      TO PP-FARM-SIZE-HA.
028100     CALL 'PESTPLN' USING PESTICIDE-PLAN-LINKAGE.
028200     MOVE PP-LITERS         TO WS-RECOMMENDED-LITERS-THIS-REC.
028300     MOVE PP-COST           TO WS-RECOMMENDED-COST-THIS-REC.
028400*---------------------------------------------------------------*
028500 2200-RECOMPUTE-BASELINE-PLAN.
028600*---------------------------------------------------------------*
028700*    BASELINE PLAN -- WORST-CASE SEVERITY, NO WEATHER PENALTY OR
028800*    DISCOUNT, USED AS THE "BEFORE PRECISION ADVISORY" COMPARISON.
028900*---------------------------------------------------------------*
029000     MOVE SH-CROP-TYPE      TO PP-CROP-TYPE.
029100     MOVE SH-DISEASE        TO PP-DISEASE.
029200     MOVE 'HIGH'            TO PP-SEVERITY.
029300     MOVE SPACES            TO PP-WEATHER-COND.
029400     MOVE SH-FARM-SIZE      TO PP-FARM-SIZE-HA.
029500     CALL 'PESTPLN' USING PESTICIDE-PLAN-LINKAGE.
029600     MOVE PP-LITERS         TO WS-BASELINE-LITERS-THIS-REC.
029700     MOVE PP-COST           TO WS-BASELINE-COST-THIS-REC.
029800*---------------------------------------------------------------*
029900 2300-ACCUMULATE-SAVINGS.
030000*---------------------------------------------------------------*
030100     ADD WS-BASELINE-LITERS-THIS-REC
030200                    TO WS-TOTAL-BASELINE-LITERS.
030300     ADD WS-RECOMMENDED-LITERS-THIS-REC TO WS-TOTAL-LITERS.
030400     ADD WS-RECOMMENDED-COST-THIS-REC   TO WS-TOTAL-COST.
030500     COMPUTE WS-SAVED-LITERS-THIS-REC =
030600         WS-BASELINE-LITERS-THIS-REC
030700         - WS-RECOMMENDED-LITERS-THIS-REC.
030800     IF WS-SAVED-LITERS-THIS-REC < 0
030900         MOVE ZERO TO WS-SAVED-LITERS-THIS-REC
031000     END-IF.
031100     COMPUTE WS-SAVED-COST-THIS-REC =
031200         WS-BASELINE-COST-THIS-REC - WS-RECOMMENDED-COST-THIS-REC.
031300     IF WS-SAVED-COST-THIS-REC < 0
031400         MOVE ZERO TO WS-SAVED-COST-THIS-REC
031500     END-IF.
031600*---------------------------------------------------------------*
031700 2400-ADD-TO-RUN-TOTALS.
031800*---------------------------------------------------------------*
031900     ADD WS-SAVED-LITERS-THIS-REC TO WS-TOTAL-SAVED-LITERS.
032000     ADD WS-SAVED-COST-THIS-REC   TO WS-TOTAL-SAVED-COST.
032010*---------------------------------------------------------------*
032020 2400-ADD-TO-RUN-TOTALS-EXIT.
032030*---------------------------------------------------------------*
032040     EXIT.
032100*---------------------------------------------------------------*
032200 2900-COMPUTE-FINAL-PERCENTAGES.
032300*---------------------------------------------------------------*
032400     IF WS-TOTAL-SCANS > 0
032500         COMPUTE WS-HEALTHY-PCT ROUNDED =
032600             WS-LOW-SEV-COUNT / WS-TOTAL-SCANS * 100
032700     ELSE
032800         MOVE ZERO TO WS-HEALTHY-PCT
032900     END-IF.
033000     IF WS-TOTAL-BASELINE-LITERS > 0
033100         COMPUTE WS-REDUCTION-PCT ROUNDED =
033200             WS-TOTAL-SAVED-LITERS
033300             / WS-TOTAL-BASELINE-LITERS * 100
033400     ELSE
033500         MOVE ZERO TO WS-REDUCTION-PCT
033600     END-IF.
033700*---------------------------------------------------------------*
033800 3000-CLOSE-FILES.
033900*---------------------------------------------------------------*
034000     CLOSE SCAN-HISTORY.
034100     CLOSE STATS-REPORT.
034200*---------------------------------------------------------------*
034300 8000-READ-SCAN-HISTORY.
034400*---------------------------------------------------------------*
034500     READ SCAN-HISTORY
034600         AT END
034700             SET WS-END-OF-HISTORY TO TRUE
034800     END-READ.
034810*---------------------------------------------------------------*
034820 9990-ABEND-RUN.
034830*---------------------------------------------------------------*
034840*    SCANHIST FILE-STATUS FAILURE ON OPEN FALLS THROUGH HERE
034850*    STRAIGHT FROM 1000-OPEN-FILES -- NO SCAN HISTORY, NO STATS.
034860*---------------------------------------------------------------*
034870     DISPLAY 'PESTSTAT - RUN ABENDED, SCANHIST NOT OPEN'.
034880     GOBACK.
034900*---------------------------------------------------------------*
035000 9100-PRINT-HEADINGS.
035100*---------------------------------------------------------------*
035200     ADD 1 TO WS-PAGE-COUNT.
035300     MOVE ZERO TO WS-LINE-COUNT.
035400     MOVE HDG-LINE-1 TO STATS-PRINT-LINE.
035500     WRITE STATS-PRINT-LINE AFTER ADVANCING PAGE.
035600     MOVE HDG-LINE-2 TO STATS-PRINT-LINE.
035700     WRITE STATS-PRINT-LINE AFTER ADVANCING 2 LINES.
035800     ADD 3 TO WS-LINE-COUNT.
035900     IF PESTSTAT-DEBUG-ON
036000         DISPLAY 'PESTSTAT RUN DATE=' WS-RUN-DATE-CHARS
036100             ' HEADING=' HDG-LINE-2-CHARS (1:20)
036200     END-IF.
036300*---------------------------------------------------------------*
036400 9200-PRINT-TOTALS-BLOCK.
036500*---------------------------------------------------------------*
036600     MOVE WS-TOTAL-SCANS        TO TOT-SCANS.
036700     MOVE WS-HEALTHY-PCT        TO TOT-HEALTHY-PCT.
036800     MOVE TOT-LINE-1 TO STATS-PRINT-LINE.
036900     WRITE STATS-PRINT-LINE AFTER ADVANCING 2 LINES.
037000     MOVE WS-ACTIVE-TREAT-COUNT TO TOT-ACTIVE-TREAT.
037100     MOVE TOT-LINE-2 TO STATS-PRINT-LINE.
037200     WRITE STATS-PRINT-LINE AFTER ADVANCING 1 LINE.
037300     MOVE WS-TOTAL-LITERS       TO TOT-TOTAL-LITERS.
037400     MOVE TOT-LINE-3 TO STATS-PRINT-LINE.
037500     WRITE STATS-PRINT-LINE AFTER ADVANCING 1 LINE.
037600     MOVE WS-TOTAL-COST         TO TOT-TOTAL-COST.
037700     MOVE TOT-LINE-4 TO STATS-PRINT-LINE.
037800     WRITE STATS-PRINT-LINE AFTER ADVANCING 1 LINE.
037900     MOVE WS-TOTAL-SAVED-LITERS TO TOT-SAVED-LITERS.
038000     MOVE WS-TOTAL-SAVED-COST   TO TOT-SAVED-COST.
038100     MOVE TOT-LINE-5 TO STATS-PRINT-LINE.
038200     WRITE STATS-PRINT-LINE AFTER ADVANCING 1 LINE.
038300     MOVE WS-REDUCTION-PCT      TO TOT-REDUCTION-PCT.
038400     MOVE TOT-LINE-6 TO STATS-PRINT-LINE.
038500     WRITE STATS-PRINT-LINE AFTER ADVANCING 1 LINE.
038600*---------------------------------------------------------------*
038700 9300-PRINT-DETAIL-LINE.
038800*---------------------------------------------------------------*
038900     IF WS-LINE-COUNT > WS-LINES-ON-PAGE
039000         PERFORM 9100-PRINT-HEADINGS
039100     END-IF.
039200     MOVE SH-SCAN-ID    TO DET-SCAN-ID.
039300     MOVE SH-CROP-TYPE  TO DET-CROP.
039400     MOVE SH-DISEASE    TO DET-DISEASE.
039500     MOVE SH-SEVERITY   TO DET-SEVERITY.
039600     MOVE SH-FARM-SIZE  TO DET-FARM-HA.
039700     MOVE WS-RECOMMENDED-LITERS-THIS-REC TO DET-LITERS.
039800     MOVE WS-RECOMMENDED-COST-THIS-REC   TO DET-COST.
039900     MOVE WS-BASELINE-LITERS-THIS-REC    TO DET-BASELINE-L.
040000     MOVE WS-SAVED-LITERS-THIS-REC       TO DET-SAVED-L.
040100     MOVE DET-LINE TO STATS-PRINT-LINE.
040200     WRITE STATS-PRINT-LINE AFTER ADVANCING 1 LINE.
040300     ADD 1 TO WS-LINE-COUNT.
