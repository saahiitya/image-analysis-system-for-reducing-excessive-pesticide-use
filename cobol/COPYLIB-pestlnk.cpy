000100*---------------------------------------------------------------*
000200* COPYLIB:  PESTLNK
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN
000400*
000500* SHARED CALL-INTERFACE BLOCKS FOR THE PESTICIDE ADVISORY
000600* SUBPROGRAMS.  COPIED INTO WORKING-STORAGE BY THE CALLING
000700* PROGRAMS (PESTMAIN, PESTSTAT) AND INTO THE LINKAGE SECTION
000800* OF THE CALLED SUBPROGRAMS (PESTCLS, PESTPLN, PESTCST) SO
000900* BOTH ENDS OF EACH CALL SHARE ONE FIELD LAYOUT.
001000*
001100* MAINTENENCE LOG
001200* DATE      AUTHOR          MAINTENANCE REQUIREMENT
001300* --------- --------------  -------------------------------
001400* 04/02/91  E ACKERMAN      CREATED FOR ADVISORY RUN PMS-101       PMS-101
001500* 07/22/93  D QUINTERO      ADDED TREATMENT-COST-LINKAGE           PMS-131
001600* 01/14/99  R DASGUPTA      Y2K REVIEW - NO DATE FIELDS HERE           Y2K
001700*---------------------------------------------------------------*
001800 01  DISEASE-CLASSIFY-LINKAGE.
001900     05  DC-CROP-TYPE            PIC X(10).
002000     05  DC-TEXTURE-VARIANCE     PIC 9(05)V99.
002100     05  DC-EDGE-DENSITY         PIC V9(04).
002200     05  DC-DISEASE              PIC X(25).
002300     05  DC-CONFIDENCE           PIC 9V99.
002400     05  DC-SEVERITY             PIC X(10).
002500     05  FILLER                  PIC X(05).
002600*---------------------------------------------------------------*
002700 01  PESTICIDE-PLAN-LINKAGE.
002800     05  PP-CROP-TYPE            PIC X(10).
002900     05  PP-DISEASE              PIC X(25).
003000     05  PP-SEVERITY             PIC X(10).
003100     05  PP-WEATHER-COND         PIC X(20).
003200     05  PP-FARM-SIZE-HA         PIC 9(04)V99.
003300     05  PP-ACTIVES              PIC X(40).
003400     05  PP-DOSE-PER-HA-L        PIC 9(02)V99.
003500     05  PP-PRICE-PER-L          PIC 9(05)V99.
003600     05  PP-LITERS               PIC 9(06)V99.
003700     05  PP-COST                 PIC 9(08)V99.
003800     05  PP-CATALOG-FOUND-SW     PIC X(01).
003900         88  PP-CATALOG-FOUND        VALUE 'Y'.
004000         88  PP-CATALOG-FALLBACK     VALUE 'N'.
004100     05  FILLER                  PIC X(05).
004200*---------------------------------------------------------------*
004300 01  TREATMENT-COST-LINKAGE.
004400     05  TC-PESTICIDE-NAME       PIC X(25).
004500     05  TC-SEVERITY             PIC X(10).
004600     05  TC-FARM-SIZE-HA         PIC 9(04)V99.
004700     05  TC-LOCATION             PIC X(30).
004800     05  TC-APPLICATIONS         PIC 9(02).
004900     05  TC-ADJ-DOSE-PER-HA      PIC 9(02)V99.
005000     05  TC-TOTAL-KG             PIC 9(06)V99.
005100     05  TC-PRICE-PER-KG         PIC 9(05)V99.
005200     05  TC-TOTAL-COST           PIC 9(08)V99.
005300     05  TC-WATER-LITERS         PIC 9(07).
005400     05  TC-COST-PER-APPL        PIC 9(08)V99.
005500     05  TC-POTENTIAL-SAVINGS    PIC 9(08)V99.
005600     05  TC-REDUCED-KG           PIC 9(06)V99.
005700     05  TC-REDUCTION-PCT        PIC 9(02)V9.
005800     05  TC-LABOR-COST           PIC 9(07)V99.
005900     05  TC-FUEL-COST            PIC 9(07)V99.
006000     05  TC-EQUIP-COST           PIC 9(07)V99.
006100     05  TC-TOTAL-TREAT-COST     PIC 9(08)V99.
006200     05  TC-PRICE-FOUND-SW       PIC X(01).
006300         88  TC-PRICE-FOUND          VALUE 'Y'.
006400         88  TC-PRICE-DEFAULT        VALUE 'N'.
006500     05  FILLER                  PIC X(05).
